000100*****************************************************************
000200*    COPY MEMBER   : CRSMAST                                    *
000300*    DESCRIPCION    : LAYOUT DEL MAESTRO DE MATRICULA (UNA      *
000400*                   : OCURRENCIA POR INSCRIPCION DE ESTUDIANTE  *
000500*                   : EN UN CURSO).  LLAVE LOGICA: CRS-STUDENT- *
000600*                   : ID + CRS-NAME.                            *
000700*    LONGITUD       : 58 POSICIONES                              *
000800*-----------------------------------------------------------------
000900*    USO            : SE INCLUYE TAL CUAL EN EL FD CRSMAST DE    *
001000*                   : ACACAL01.  LA TABLA DE TRABAJO EN          *
001100*                   : WORKING-STORAGE (CRW-ROW) SE DECLARA POR   *
001200*                   : SEPARADO CON PREFIJO CRW- PORQUE UN 01    *
001300*                   : NO PUEDE IR DENTRO DE UN OCCURS.          *
001400*-----------------------------------------------------------------
001500*    HISTORIAL DE CAMBIOS                                       *
001600*    FECHA      INIC  DESCRIPCION                               *
001700*    04/09/1984 RGGD  CREACION ORIGINAL DEL LAYOUT               *
001800*    18/05/1990 PEDR  SE AGREGAN LOS 4 PESOS DE CATEGORIA        *
001900*-----------------------------------------------------------------
002000 01  CRS-RECORD.
002100     05  CRS-STUDENT-ID                PIC X(10).
002200     05  CRS-NAME                      PIC X(30).
002300     05  CRS-CREDIT-HOURS               PIC 9(02).
002400     05  CRS-WEIGHT-HOMEWORK            PIC 9(03)V99 COMP-3.
002500     05  CRS-WEIGHT-QUIZZES             PIC 9(03)V99 COMP-3.
002600     05  CRS-WEIGHT-MIDTERM             PIC 9(03)V99 COMP-3.
002700     05  CRS-WEIGHT-FINAL               PIC 9(03)V99 COMP-3.
002800     05  FILLER                        PIC X(02)   VALUE SPACES.
