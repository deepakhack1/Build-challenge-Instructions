000100*****************************************************************
000200* FECHA       : 19/03/1983                                      *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BANCA - CUENTAS DE DEPOSITO                      *
000500* PROGRAMA    : BANCTA01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : CORRIDA MENSUAL DEL LIBRO MAYOR DE CUENTAS.      *
000800*             : APERTURA DE CUENTAS, APLICA DEPOSITOS, RETIROS Y *
000900*             : TRASPASOS CONTRA EL DIRECTORIO DE CUENTAS EN     *
001000*             : MEMORIA (NO HAY ISAM DISPONIBLE), CORRE EL       *
001100*             : INTERES MENSUAL DE SAVINGS Y EMITE EL ESTADO DE  *
001200*             : CUENTA MENSUAL POR CUENTA.                       *
001300* ARCHIVOS    : ACCTMAST=S, TXNDTL=S, XFERREQ=E, STMTRPT=S       *
001400* ACCION (ES) : N/A (CORRIDA UNICA, SIN PARAMETRO DE ENTRADA)    *
001500* PROGRAMA(S) : BANRGL01 (MOTOR DE REGLAS DE UNA SOLA CUENTA)    *
001600* INSTALADO   : 19/03/1983                                       *
001700* BPM/RATIONAL: N/A (PRE-BPM)                                    *
001800* NOMBRE      : CORRIDA MENSUAL DE CUENTAS DE DEPOSITO           *
001900*-----------------------------------------------------------------
002000*    HISTORIAL DE CAMBIOS                                        *
002100*    FECHA      INIC  TICKET   DESCRIPCION                       *
002200*    19/03/1983 PEDR  N/A      CREACION ORIGINAL (APERTURA,      *
002300*                               DEPOSITO, RETIRO)
002400*    23/09/1985 LMCH  CR-0147  SE LLAMA A BANRGL01 EN VEZ DE
002500*                               DUPLICAR LAS REGLAS AQUI MISMO
002600*    14/06/1991 LMCH  CR-0398  SE AGREGA EL ARCHIVO XFERREQ Y LA
002700*                               ORQUESTACION DE TRASPASOS
002800*    30/08/1994 RGGD  CR-0511  SE AGREGA EL PASO DE INTERES
002900*                               MENSUAL AL FINAL DE LA CORRIDA
003000*    22/01/1998 RGGD  Y2K-009  REVISION DE SIGLO, SIN CAMPOS DE
003100*                               FECHA DE 2 DIGITOS EN ESTE PROGRAM
003200*    09/03/2004 JMAL  CR-1042  SE AGREGA EL ESTADO DE CUENTA
003300*                               MENSUAL (STMTRPT)
003400*    17/11/2011 JMAL  CR-1390  SE ACLARA EL CIERRE DE CUENTAS
003500*                               (SOLO CON SALDO CERO)
003600*    19/08/2015 JMAL  CR-1472  EL LADO DESTINO DE UN TRASPASO SE
003700*                               REGISTRA SIEMPRE, AUN CUANDO EL
003800*                               RETIRO ORIGEN SEA RECHAZADO
003900*    19/08/2015 JMAL  CR-1472  SE IMPLEMENTA EL CIERRE DE CUENTAS
004000*                               QUE CR-1390 SOLO DEJABA ACLARADO
004100*                               EN COMENTARIO: GUION DE CIERRES,
004200*                               VALIDACION EN BANRGL01, TRANSICION
004300*                               DE ACCT-STATUS/ACCT-FECHA-MTTO Y
004400*                               AMPLIACION DE BNK-ROW A 62 BYTES
004500*****************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID. BANCTA01.
004800 AUTHOR. ERICK RAMIREZ.
004900 INSTALLATION. BANCO - DEPARTAMENTO DE SISTEMAS.
005000 DATE-WRITTEN. 19/03/1983.
005100 DATE-COMPILED.
005200 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ACCTMAST ASSIGN TO ACCTMAST
006000            FILE STATUS IS FS-ACCTMAST.
006100     SELECT TXNDTL   ASSIGN TO TXNDTL
006200            FILE STATUS IS FS-TXNDTL.
006300     SELECT XFERREQ  ASSIGN TO XFERREQ
006400            FILE STATUS IS FS-XFERREQ.
006500     SELECT STMTRPT  ASSIGN TO STMTRPT
006600            FILE STATUS IS FS-STMTRPT.
006700 DATA DIVISION.
006800 FILE SECTION.
006900*-----------------------------------------------------------------
007000*    MAESTRO DE CUENTAS DE SALIDA (EN ORDEN DE NUMERO DE CUENTA)
007100*-----------------------------------------------------------------
007200 FD  ACCTMAST.
007300 COPY ACCTMAST.
007400*-----------------------------------------------------------------
007500*    DETALLE DE TRANSACCIONES DE SALIDA (EN ORDEN DE POSTEO)
007600*-----------------------------------------------------------------
007700 FD  TXNDTL.
007800 COPY TXNDTL.
007900*-----------------------------------------------------------------
008000*    SOLICITUDES DE TRASPASO DE ENTRADA
008100*-----------------------------------------------------------------
008200 FD  XFERREQ.
008300 COPY XFERREQ.
008400*-----------------------------------------------------------------
008500*    ESTADO DE CUENTA MENSUAL DE SALIDA (UNA LINEA POR RENGLON)
008600*-----------------------------------------------------------------
008700 FD  STMTRPT.
008800 01  RPT-LINEA                    PIC X(80).
008900 WORKING-STORAGE SECTION.
009000*-----------------------------------------------------------------
009100*    BLOQUE DE FILE STATUS DE LOS 4 ARCHIVOS DEL PROGRAMA
009200*-----------------------------------------------------------------
009300 01  WKS-FS-STATUS.
009400     05  FS-ACCTMAST               PIC 9(02) VALUE ZEROES.
009500     05  FS-TXNDTL                 PIC 9(02) VALUE ZEROES.
009600     05  FS-XFERREQ                PIC 9(02) VALUE ZEROES.
009700     05  FS-STMTRPT                PIC 9(02) VALUE ZEROES.
009800*-----------------------------------------------------------------
009900*    INTERRUPTORES Y BANDERAS DE CONTROL DE CICLOS
010000*-----------------------------------------------------------------
010100 01  WKS-FLAGS.
010200     05  WKS-FIN-XFER               PIC X(01) VALUE 'N'.
010300         88  FIN-XFER                    VALUE 'Y'.
010400     05  WKS-SW-CUENTA-ENCONTRADA   PIC X(01) VALUE 'N'.
010500         88  CUENTA-ENCONTRADA           VALUE 'Y'.
010600         88  CUENTA-NO-ENCONTRADA        VALUE 'N'.
010700     05  WKS-SW-XFER-ORIGEN         PIC X(01) VALUE 'S'.
010800         88  WKS-XFER-ORIGEN-OK          VALUE 'S'.
010900         88  WKS-XFER-ORIGEN-RECHAZADO   VALUE 'F'.
011000*-----------------------------------------------------------------
011100*    CONTADORES E INDICES DE TRABAJO (COMP POR SER DE CONTROL)
011200*-----------------------------------------------------------------
011300 01  WKS-CONTADORES.
011400     05  WKS-I                      PIC 9(03) COMP VALUE 0.
011500     05  WKS-J                      PIC 9(03) COMP VALUE 1.
011600     05  WKS-ACCT-IDX               PIC 9(03) COMP VALUE 0.
011700     05  WKS-TXN-IDX                PIC 9(05) COMP VALUE 0.
011800     05  WKS-ACCT-COUNT             PIC 9(03) COMP VALUE 0.
011900     05  WKS-TXN-COUNT              PIC 9(05) COMP VALUE 0.
012000     05  WKS-NEXT-ACCT-NBR          PIC 9(04) COMP VALUE 1000.
012100     05  WKS-CUENTA-BUSCADA         PIC 9(04) COMP VALUE 0.
012200     05  WKS-APERTURAS-RECHAZADAS   PIC 9(03) COMP VALUE 0.
012300     05  WKS-CIERRE-IDX             PIC 9(03) COMP VALUE 1.
012400*-----------------------------------------------------------------
012500*    DIRECTORIO DE CUENTAS EN MEMORIA (SUSTITUYE AL ISAM QUE NO
012600*    ESTA DISPONIBLE -- BUSQUEDA POR NUMERO DE CUENTA, NO POR
012700*    POSICION RELATIVA FISICA)
012800*-----------------------------------------------------------------
012900 01  WKS-ACCT-TABLE.
013000     05  BNK-ROW OCCURS 50 TIMES.
013100         10  BNK-NUMBER             PIC 9(04).
013200         10  BNK-TYPE               PIC X(01).
013300             88  BNK-TYPE-CHECKING       VALUE 'C'.
013400             88  BNK-TYPE-SAVINGS        VALUE 'S'.
013500         10  BNK-CUSTOMER-NAME       PIC X(30).
013600         10  BNK-BALANCE             PIC S9(09)V99 COMP-3.
013700         10  BNK-MONTHLY-TXN-COUNT   PIC 9(04).
013800         10  BNK-MONTHLY-WD-COUNT    PIC 9(04).
013900         10  BNK-STATUS              PIC X(01) VALUE 'A'.
014000             88  BNK-STATUS-ABIERTA      VALUE 'A'.
014100             88  BNK-STATUS-CERRADA      VALUE 'C'.
014200         10  BNK-FECHA-MTTO          PIC 9(08) VALUE ZEROES.
014300         10  FILLER                  PIC X(04) VALUE SPACES.
014400*-----------------------------------------------------------------
014500*    VISTA DEL RENGLON DE CUENTA PARA EL CALL A BANRGL01 (MISMO
014600*    LAYOUT FISICO QUE ACCT-RECORD, CAMPO POR CAMPO -- 62 BYTES,
014700*    CUADRADO CONTRA ACCTMAST.CPY TRAS CR-1390)
014800*-----------------------------------------------------------------
014900 01  WKS-ACCT-TABLE-R REDEFINES WKS-ACCT-TABLE.
015000     05  BNK-ROW-R OCCURS 50 TIMES.
015100         10  FILLER                  PIC X(62).
015200*-----------------------------------------------------------------
015300*    HISTORICO DE TRANSACCIONES EN MEMORIA (PARA ARMAR EL ESTADO
015400*    DE CUENTA SIN RELEER EL ARCHIVO TXNDTL)
015500*-----------------------------------------------------------------
015600 01  WKS-TXN-TABLE.
015700     05  BTX-ROW OCCURS 200 TIMES.
015800         10  BTX-LINE-NBR            PIC 9(06).
015900         10  BTX-ACCOUNT-NUMBER       PIC 9(04).
016000         10  BTX-TYPE                 PIC X(01).
016100         10  BTX-AMOUNT               PIC S9(09)V99 COMP-3.
016200         10  BTX-BALANCE-BEFORE        PIC S9(09)V99 COMP-3.
016300         10  BTX-BALANCE-AFTER         PIC S9(09)V99 COMP-3.
016400         10  BTX-STATUS               PIC X(01).
016500         10  BTX-FAILURE-REASON        PIC X(60).
016600*-----------------------------------------------------------------
016700*    GUION FIJO DE SOLICITUDES DE APERTURA DE CUENTA
016800*-----------------------------------------------------------------
016900 01  WKS-APERTURA-TABLE.
017000     05  WKS-APERTURA-ROW OCCURS 6 TIMES.
017100         10  APE-TIPO                PIC X(01).
017200         10  APE-NOMBRE               PIC X(30).
017300         10  APE-DEPOSITO-INICIAL      PIC S9(07)V99 COMP-3.
017400     VALUE 'C' 'JOHN SMITH                    '   500.00
017500           'S' 'MARY JONES                    '   250.00
017600           'S' 'ANA GARCIA                    '    50.00
017700           'C' '                              '   100.00
017800           'C' 'ROBERT LEE                    '     0.00
017900           'S' 'LISA CHEN                     '  1000.00.
018000*-----------------------------------------------------------------
018100*    GUION FIJO DE SOLICITUDES DE DEPOSITO Y RETIRO (EL NUMERO DE
018200*    CUENTA SE REFIERE A LA CUENTA YA ASIGNADA EN LA APERTURA)
018300*-----------------------------------------------------------------
018400 01  WKS-POSTEO-TABLE.
018500     05  WKS-POSTEO-ROW OCCURS 20 TIMES.
018600         10  PST-CUENTA               PIC 9(04).
018700         10  PST-ACCION               PIC X(01).
018800         10  PST-MONTO                PIC S9(07)V99 COMP-3.
018900     VALUE 1001 'D'    5.00
019000           1001 'D'    5.00
019100           1001 'D'    5.00
019200           1001 'D'    5.00
019300           1001 'D'    5.00
019400           1001 'D'    5.00
019500           1001 'D'    5.00
019600           1001 'D'    5.00
019700           1001 'D'    5.00
019800           1001 'D'    5.00
019900           1001 'D'    5.00
020000           1003 'W'   10.00
020100           1002 'W'  200.00
020200           1004 'W'   50.00
020300           1004 'W'   50.00
020400           1004 'W'   50.00
020500           1004 'W'   50.00
020600           1004 'W'   50.00
020700           1004 'W'   50.00
020800           9999 'D'  100.00.
020900*-----------------------------------------------------------------
021000*    GUION FIJO DE SOLICITUDES DE CIERRE DE CUENTA (CR-1472) --
021100*    SOLO PROCEDE CUANDO EL SALDO QUEDA A 1 CENTAVO O MENOS DE
021200*    CERO, SI NO SE RECHAZA Y LA CUENTA SIGUE ABIERTA
021300*-----------------------------------------------------------------
021400 01  WKS-CIERRE-TABLE.
021500     05  WKS-CIERRE-ROW OCCURS 2 TIMES.
021600         10  CIE-CUENTA              PIC 9(04).
021700     VALUE 1004 1001.
021800*-----------------------------------------------------------------
021900*    AREA DE PARAMETROS PASADA A BANRGL01 (MISMO LAYOUT QUE SU
022000*    LINKAGE SECTION, CAMPO POR CAMPO, PARA QUE EL CALL CUADRE)
022100*-----------------------------------------------------------------
022200 01  WKS-PARM-AREA.
022300     05  WKS-PARM-ACCION            PIC X(01).
022400     05  WKS-PARM-MONTO             PIC S9(09)V99 COMP-3.
022500     05  WKS-PARM-BALANCE-ANTES      PIC S9(09)V99 COMP-3.
022600     05  WKS-PARM-BALANCE-DESPUES    PIC S9(09)V99 COMP-3.
022700     05  WKS-PARM-STATUS            PIC X(01).
022800         88  WKS-PARM-EXITOSO            VALUE 'S'.
022900         88  WKS-PARM-RECHAZADO          VALUE 'F'.
023000     05  WKS-PARM-RAZON             PIC X(60).
023100*-----------------------------------------------------------------
023200*    MOTIVOS QUE SE DETECTAN AQUI MISMO (NO DENTRO DE BANRGL01)
023300*-----------------------------------------------------------------
023400 01  WKS-MOTIVO-NO-ENCONTRADA       PIC X(60) VALUE
023500     'ACCOUNT NOT FOUND'.
023600 01  WKS-MOTIVO-TRASPASO-MISMA      PIC X(60) VALUE
023700     'CANNOT TRANSFER TO THE SAME ACCOUNT'.
023800 01  WKS-MOTIVO-TRASPASO-RECHAZADO  PIC X(60) VALUE
023900     'TRANSFER FAILED - SOURCE WITHDRAWAL REJECTED'.
024000*-----------------------------------------------------------------
024100*    MASCARA DE IMPRESION DE MONTOS PARA EL ESTADO DE CUENTA
024200*-----------------------------------------------------------------
024300 01  WKS-MASCARA-MONTO              PIC -ZZZ,ZZZ,ZZ9.99.
024400 01  WKS-MASCARA-MONTO-R REDEFINES WKS-MASCARA-MONTO.
024500     05  FILLER                    PIC X(14).
024600 LINKAGE SECTION.
024700 PROCEDURE DIVISION.
024800 0100-PRINCIPAL SECTION.
024900     PERFORM 0200-ABRE-ARCHIVOS
025000     PERFORM 0300-PROCESA-APERTURAS
025100     PERFORM 0400-PROCESA-POSTEOS
025200     PERFORM 0500-LEE-XFERREQ
025300     PERFORM 0600-PROCESA-TRASPASOS UNTIL FIN-XFER
025400     PERFORM 0700-INTERES-MENSUAL
025500     PERFORM 0750-PROCESA-CIERRES
025600     PERFORM 0800-GRABA-ACCTMAST
025700     PERFORM 0900-IMPRIME-ESTADOS
025800     PERFORM 0990-CIERRA-ARCHIVOS
025900     STOP RUN.
026000 0100-E. EXIT.
026100*-----------------------------------------------------------------
026200*    ABRE-ARCHIVOS -- XFERREQ ES OPCIONAL; SI NO EXISTE SE TRATA
026300*    COMO SI NO HUBIERA TRASPASOS EN ESTA CORRIDA
026400*-----------------------------------------------------------------
026500 0200-ABRE-ARCHIVOS SECTION.
026600     OPEN OUTPUT ACCTMAST TXNDTL STMTRPT
026700     OPEN INPUT  XFERREQ
026800     IF FS-XFERREQ = 35
026900         SET FIN-XFER TO TRUE
027000     END-IF
027100     IF FS-ACCTMAST NOT = 0 OR FS-TXNDTL NOT = 0
027200         OR FS-STMTRPT NOT = 0
027300         DISPLAY 'BANCTA01 - ERROR AL ABRIR ARCHIVOS DE SALIDA'
027400                 UPON CONSOLE
027500         MOVE 91 TO RETURN-CODE
027600         STOP RUN
027700     END-IF.
027800 0200-E. EXIT.
027900*-----------------------------------------------------------------
028000*    PROCESA-APERTURAS -- RECORRE EL GUION FIJO DE APERTURAS
028100*    (CICLO FUERA DE LINEA, SIN PERFORM...END-PERFORM)
028200*-----------------------------------------------------------------
028300 0300-PROCESA-APERTURAS SECTION.
028400     MOVE 1 TO WKS-I
028500     PERFORM 0310-VALIDA-APERTURA UNTIL WKS-I > 6.
028600 0300-E. EXIT.
028700
028800 0310-VALIDA-APERTURA SECTION.
028900     IF APE-NOMBRE(WKS-I) = SPACES
029000         ADD 1 TO WKS-APERTURAS-RECHAZADAS
029100         DISPLAY 'APERTURA RECHAZADA - NOMBRE EN BLANCO' UPON CONS
029200         GO TO 0310-SIGUIENTE
029300     END-IF
029400     IF APE-DEPOSITO-INICIAL(WKS-I) < 0
029500         ADD 1 TO WKS-APERTURAS-RECHAZADAS
029600         DISPLAY 'APERTURA RECHAZADA - DEPOSITO NEGATIVO'
029700                 UPON CONSOLE
029800         GO TO 0310-SIGUIENTE
029900     END-IF
030000     IF APE-TIPO(WKS-I) = 'S'
030100        AND APE-DEPOSITO-INICIAL(WKS-I) < 100.00
030200         ADD 1 TO WKS-APERTURAS-RECHAZADAS
030300         DISPLAY 'APERTURA RECHAZADA - MINIMO SAVINGS $100.00'
030400                 UPON CONSOLE
030500         GO TO 0310-SIGUIENTE
030600     END-IF
030700     ADD 1 TO WKS-NEXT-ACCT-NBR
030800     ADD 1 TO WKS-ACCT-COUNT
030900     MOVE WKS-ACCT-COUNT          TO WKS-ACCT-IDX
031000     MOVE WKS-NEXT-ACCT-NBR       TO BNK-NUMBER(WKS-ACCT-IDX)
031100     MOVE APE-TIPO(WKS-I)          TO BNK-TYPE(WKS-ACCT-IDX)
031200     MOVE APE-NOMBRE(WKS-I)
031300         TO BNK-CUSTOMER-NAME(WKS-ACCT-IDX)
031400     MOVE APE-DEPOSITO-INICIAL(WKS-I) TO BNK-BALANCE(WKS-ACCT-IDX)
031500     MOVE 0
031600         TO BNK-MONTHLY-TXN-COUNT(WKS-ACCT-IDX)
031700     MOVE 0
031800         TO BNK-MONTHLY-WD-COUNT(WKS-ACCT-IDX)
031900     SET BNK-STATUS-ABIERTA(WKS-ACCT-IDX) TO TRUE
032000     MOVE ZEROES
032100         TO BNK-FECHA-MTTO(WKS-ACCT-IDX)
032200     PERFORM 0320-REGISTRA-TXN-APERTURA.
032300 0310-SIGUIENTE.
032400     ADD 1 TO WKS-I.
032500 0310-E. EXIT.
032600*-----------------------------------------------------------------
032700*    REGISTRA-TXN-APERTURA -- EL DEPOSITO INICIAL NO CUENTA PARA
032800*    EL CONTADOR MENSUAL (NO SE LLAMA A BANRGL01 PARA ESTO)
032900*-----------------------------------------------------------------
033000 0320-REGISTRA-TXN-APERTURA SECTION.
033100     ADD 1 TO WKS-TXN-COUNT
033200     MOVE WKS-TXN-COUNT            TO WKS-TXN-IDX
033300     MOVE WKS-TXN-COUNT            TO BTX-LINE-NBR(WKS-TXN-IDX)
033400     MOVE BNK-NUMBER(WKS-ACCT-IDX)
033500         TO BTX-ACCOUNT-NUMBER(WKS-TXN-IDX)
033600     MOVE 'D'                      TO BTX-TYPE(WKS-TXN-IDX)
033700     MOVE BNK-BALANCE(WKS-ACCT-IDX) TO BTX-AMOUNT(WKS-TXN-IDX)
033800     MOVE 0
033900         TO BTX-BALANCE-BEFORE(WKS-TXN-IDX)
034000     MOVE BNK-BALANCE(WKS-ACCT-IDX)
034100         TO BTX-BALANCE-AFTER(WKS-TXN-IDX)
034200     MOVE 'S'                      TO BTX-STATUS(WKS-TXN-IDX)
034300     MOVE SPACES
034400         TO BTX-FAILURE-REASON(WKS-TXN-IDX)
034500     PERFORM 0330-ESCRIBE-TXNDTL.
034600 0320-E. EXIT.
034700
034800 0330-ESCRIBE-TXNDTL SECTION.
034900     MOVE BTX-LINE-NBR(WKS-TXN-IDX)     TO TXN-LINE-NBR
035000     MOVE BTX-ACCOUNT-NUMBER(WKS-TXN-IDX) TO TXN-ACCOUNT-NUMBER
035100     MOVE BTX-TYPE(WKS-TXN-IDX)          TO TXN-TYPE
035200     MOVE BTX-AMOUNT(WKS-TXN-IDX)        TO TXN-AMOUNT
035300     MOVE BTX-BALANCE-BEFORE(WKS-TXN-IDX) TO TXN-BALANCE-BEFORE
035400     MOVE BTX-BALANCE-AFTER(WKS-TXN-IDX) TO TXN-BALANCE-AFTER
035500     MOVE BTX-STATUS(WKS-TXN-IDX)        TO TXN-STATUS
035600     MOVE BTX-FAILURE-REASON(WKS-TXN-IDX) TO TXN-FAILURE-REASON
035700     WRITE TXN-RECORD.
035800 0330-E. EXIT.
035900*-----------------------------------------------------------------
036000*    PROCESA-POSTEOS -- RECORRE EL GUION FIJO DE DEPOSITOS Y
036100*    RETIROS, UNO A UNO, EN EL ORDEN DADO
036200*-----------------------------------------------------------------
036300 0400-PROCESA-POSTEOS SECTION.
036400     MOVE 1 TO WKS-J
036500     PERFORM 0405-PROCESA-UN-POSTEO UNTIL WKS-J > 20.
036600 0400-E. EXIT.
036700
036800 0405-PROCESA-UN-POSTEO SECTION.
036900     MOVE PST-CUENTA(WKS-J) TO WKS-CUENTA-BUSCADA
037000     PERFORM 0410-BUSCA-CUENTA
037100     IF CUENTA-NO-ENCONTRADA
037200         PERFORM 0420-REGISTRA-NO-ENCONTRADA
037300     ELSE
037400         PERFORM 0430-APLICA-POSTEO
037500     END-IF
037600     ADD 1 TO WKS-J.
037700 0405-E. EXIT.
037800*-----------------------------------------------------------------
037900*    BUSCA-CUENTA -- BUSQUEDA SECUENCIAL DEL DIRECTORIO EN
038000*    MEMORIA POR NUMERO DE CUENTA (WKS-ACCT-COUNT ES SIEMPRE
038100*    PEQUENO EN ESTA CORRIDA, NO AMERITA SEARCH BINARIO).  EL
038200*    NUMERO A BUSCAR VIENE EN WKS-CUENTA-BUSCADA Y EL RESULTADO
038300*    SE DEJA EN WKS-ACCT-IDX CUANDO SE ENCUENTRA
038400*-----------------------------------------------------------------
038500 0410-BUSCA-CUENTA SECTION.
038600     SET CUENTA-NO-ENCONTRADA TO TRUE
038700     MOVE 0 TO WKS-ACCT-IDX
038800     PERFORM 0411-COMPARA-RENGLON
038900             VARYING WKS-ACCT-IDX FROM 1 BY 1
039000             UNTIL WKS-ACCT-IDX > WKS-ACCT-COUNT
039100                OR  CUENTA-ENCONTRADA.
039200 0410-E. EXIT.
039300
039400 0411-COMPARA-RENGLON SECTION.
039500     IF WKS-CUENTA-BUSCADA = BNK-NUMBER(WKS-ACCT-IDX)
039600         SET CUENTA-ENCONTRADA TO TRUE
039700     END-IF.
039800 0411-E. EXIT.
039900
040000 0420-REGISTRA-NO-ENCONTRADA SECTION.
040100     ADD 1 TO WKS-TXN-COUNT
040200     MOVE WKS-TXN-COUNT            TO WKS-TXN-IDX
040300     MOVE WKS-TXN-COUNT            TO BTX-LINE-NBR(WKS-TXN-IDX)
040400     MOVE PST-CUENTA(WKS-J)
040500         TO BTX-ACCOUNT-NUMBER(WKS-TXN-IDX)
040600     MOVE PST-ACCION(WKS-J)        TO BTX-TYPE(WKS-TXN-IDX)
040700     MOVE PST-MONTO(WKS-J)         TO BTX-AMOUNT(WKS-TXN-IDX)
040800     MOVE 0
040900         TO BTX-BALANCE-BEFORE(WKS-TXN-IDX)
041000     MOVE 0
041100         TO BTX-BALANCE-AFTER(WKS-TXN-IDX)
041200     MOVE 'F'                      TO BTX-STATUS(WKS-TXN-IDX)
041300     MOVE WKS-MOTIVO-NO-ENCONTRADA
041400         TO BTX-FAILURE-REASON(WKS-TXN-IDX)
041500     PERFORM 0330-ESCRIBE-TXNDTL.
041600 0420-E. EXIT.
041700*-----------------------------------------------------------------
041800*    APLICA-POSTEO -- LA CUENTA FUE ENCONTRADA EN WKS-ACCT-IDX,
041900*    SE LLAMA A BANRGL01 PARA VALIDAR Y APLICAR EL MOVIMIENTO
042000*-----------------------------------------------------------------
042100 0430-APLICA-POSTEO SECTION.
042200     MOVE PST-ACCION(WKS-J)        TO WKS-PARM-ACCION
042300     MOVE PST-MONTO(WKS-J)         TO WKS-PARM-MONTO
042400     CALL 'BANRGL01' USING BNK-ROW-R(WKS-ACCT-IDX) WKS-PARM-AREA
042500     ADD 1 TO WKS-TXN-COUNT
042600     MOVE WKS-TXN-COUNT             TO WKS-TXN-IDX
042700     MOVE WKS-TXN-COUNT             TO BTX-LINE-NBR(WKS-TXN-IDX)
042800     MOVE PST-CUENTA(WKS-J)
042900         TO BTX-ACCOUNT-NUMBER(WKS-TXN-IDX)
043000     MOVE PST-ACCION(WKS-J)         TO BTX-TYPE(WKS-TXN-IDX)
043100     MOVE WKS-PARM-MONTO            TO BTX-AMOUNT(WKS-TXN-IDX)
043200     MOVE WKS-PARM-BALANCE-ANTES
043300         TO BTX-BALANCE-BEFORE(WKS-TXN-IDX)
043400     MOVE WKS-PARM-BALANCE-DESPUES
043500         TO BTX-BALANCE-AFTER(WKS-TXN-IDX)
043600     MOVE WKS-PARM-STATUS           TO BTX-STATUS(WKS-TXN-IDX)
043700     MOVE WKS-PARM-RAZON
043800         TO BTX-FAILURE-REASON(WKS-TXN-IDX)
043900     PERFORM 0330-ESCRIBE-TXNDTL.
044000 0430-E. EXIT.
044100*-----------------------------------------------------------------
044200*    LEE-XFERREQ -- LECTURA SECUENCIAL DEL ARCHIVO DE TRASPASOS
044300*-----------------------------------------------------------------
044400 0500-LEE-XFERREQ SECTION.
044500     IF NOT FIN-XFER
044600         READ XFERREQ
044700             AT END SET FIN-XFER TO TRUE
044800         END-READ
044900     END-IF.
045000 0500-E. EXIT.
045100*-----------------------------------------------------------------
045200*    PROCESA-TRASPASOS -- UN TRASPASO ES UN RETIRO EN LA CUENTA
045300*    ORIGEN SEGUIDO DE UN DEPOSITO EN LA CUENTA DESTINO, AMBOS
045400*    REGISTRADOS COMO TRANSACCIONES TIPO T
045500*-----------------------------------------------------------------
045600 0600-PROCESA-TRASPASOS SECTION.
045700     IF XFER-FROM-ACCOUNT = XFER-TO-ACCOUNT
045800         PERFORM 0610-TRASPASO-MISMA-CUENTA
045900     ELSE
046000         PERFORM 0620-TRASPASO-RETIRO-ORIGEN
046100         IF WKS-PARM-EXITOSO
046200             SET WKS-XFER-ORIGEN-OK TO TRUE
046300         ELSE
046400             SET WKS-XFER-ORIGEN-RECHAZADO TO TRUE
046500         END-IF
046600*        SIEMPRE SE REGISTRA EL LADO DESTINO, AUN CUANDO EL
046700*        RETIRO ORIGEN HAYA SIDO RECHAZADO (CR-1472)
046800         PERFORM 0630-TRASPASO-DEPOSITO-DESTINO
046900     END-IF
047000     PERFORM 0500-LEE-XFERREQ.
047100 0600-E. EXIT.
047200
047300 0610-TRASPASO-MISMA-CUENTA SECTION.
047400     ADD 1 TO WKS-TXN-COUNT
047500     MOVE WKS-TXN-COUNT             TO WKS-TXN-IDX
047600     MOVE WKS-TXN-COUNT             TO BTX-LINE-NBR(WKS-TXN-IDX)
047700     MOVE XFER-FROM-ACCOUNT
047800         TO BTX-ACCOUNT-NUMBER(WKS-TXN-IDX)
047900     MOVE 'T'                       TO BTX-TYPE(WKS-TXN-IDX)
048000     MOVE 0                        TO BTX-AMOUNT(WKS-TXN-IDX)
048100     MOVE 0
048200         TO BTX-BALANCE-BEFORE(WKS-TXN-IDX)
048300     MOVE 0
048400         TO BTX-BALANCE-AFTER(WKS-TXN-IDX)
048500     MOVE 'F'                       TO BTX-STATUS(WKS-TXN-IDX)
048600     MOVE WKS-MOTIVO-TRASPASO-MISMA
048700         TO BTX-FAILURE-REASON(WKS-TXN-IDX)
048800     PERFORM 0330-ESCRIBE-TXNDTL.
048900 0610-E. EXIT.
049000*-----------------------------------------------------------------
049100*    TRASPASO-RETIRO-ORIGEN -- RETIRO CONTRA LA CUENTA ORIGEN,
049200*    REGISTRADO COMO TIPO T CON EL MONTO EN NEGATIVO
049300*-----------------------------------------------------------------
049400 0620-TRASPASO-RETIRO-ORIGEN SECTION.
049500     MOVE XFER-FROM-ACCOUNT TO WKS-CUENTA-BUSCADA
049600     PERFORM 0410-BUSCA-CUENTA
049700     IF CUENTA-NO-ENCONTRADA
049800         SET WKS-PARM-RECHAZADO TO TRUE
049900         MOVE WKS-MOTIVO-NO-ENCONTRADA TO WKS-PARM-RAZON
050000         MOVE 0                  TO WKS-PARM-MONTO
050100         MOVE 0                  TO WKS-PARM-BALANCE-ANTES
050200         MOVE 0                  TO WKS-PARM-BALANCE-DESPUES
050300     ELSE
050400         MOVE 'W'                   TO WKS-PARM-ACCION
050500         MOVE XFER-AMOUNT            TO WKS-PARM-MONTO
050600     CALL 'BANRGL01' USING BNK-ROW-R(WKS-ACCT-IDX)
050700             WKS-PARM-AREA
050800     END-IF
050900     ADD 1 TO WKS-TXN-COUNT
051000     MOVE WKS-TXN-COUNT             TO WKS-TXN-IDX
051100     MOVE WKS-TXN-COUNT             TO BTX-LINE-NBR(WKS-TXN-IDX)
051200     MOVE XFER-FROM-ACCOUNT
051300         TO BTX-ACCOUNT-NUMBER(WKS-TXN-IDX)
051400     MOVE 'T'                       TO BTX-TYPE(WKS-TXN-IDX)
051500     COMPUTE BTX-AMOUNT(WKS-TXN-IDX) ROUNDED = WKS-PARM-MONTO * -1
051600     MOVE WKS-PARM-BALANCE-ANTES
051700         TO BTX-BALANCE-BEFORE(WKS-TXN-IDX)
051800     MOVE WKS-PARM-BALANCE-DESPUES
051900         TO BTX-BALANCE-AFTER(WKS-TXN-IDX)
052000     MOVE WKS-PARM-STATUS           TO BTX-STATUS(WKS-TXN-IDX)
052100     MOVE WKS-PARM-RAZON
052200         TO BTX-FAILURE-REASON(WKS-TXN-IDX)
052300     PERFORM 0330-ESCRIBE-TXNDTL.
052400 0620-E. EXIT.
052500*-----------------------------------------------------------------
052600*    TRASPASO-DEPOSITO-DESTINO -- DEPOSITO EN LA CUENTA DESTINO.
052700*    SIEMPRE GENERA SU PROPIO RENGLON DE TXNDTL, EXITOSO O NO
052800*-----------------------------------------------------------------
052900 0630-TRASPASO-DEPOSITO-DESTINO SECTION.
053000*    SI EL RETIRO ORIGEN FUE RECHAZADO, NO SE BUSCA NI SE POSTEA
053100*    NADA CONTRA LA CUENTA DESTINO -- SOLO SE DEJA CONSTANCIA
053200*    DEL TRASPASO FALLIDO (CR-1472)
053300     IF WKS-XFER-ORIGEN-RECHAZADO
053400         SET WKS-PARM-RECHAZADO TO TRUE
053500         MOVE WKS-MOTIVO-TRASPASO-RECHAZADO TO WKS-PARM-RAZON
053600         MOVE 0                  TO WKS-PARM-MONTO
053700         MOVE 0                  TO WKS-PARM-BALANCE-ANTES
053800         MOVE 0                  TO WKS-PARM-BALANCE-DESPUES
053900     ELSE
054000         MOVE XFER-TO-ACCOUNT TO WKS-CUENTA-BUSCADA
054100         PERFORM 0410-BUSCA-CUENTA
054200         IF CUENTA-NO-ENCONTRADA
054300             SET WKS-PARM-RECHAZADO TO TRUE
054400             MOVE WKS-MOTIVO-NO-ENCONTRADA TO WKS-PARM-RAZON
054500             MOVE 0                  TO WKS-PARM-MONTO
054600             MOVE 0                  TO WKS-PARM-BALANCE-ANTES
054700             MOVE 0                  TO WKS-PARM-BALANCE-DESPUES
054800         ELSE
054900             MOVE 'D'                   TO WKS-PARM-ACCION
055000             MOVE XFER-AMOUNT            TO WKS-PARM-MONTO
055100             CALL 'BANRGL01' USING BNK-ROW-R(WKS-ACCT-IDX)
055200                     WKS-PARM-AREA
055300         END-IF
055400     END-IF
055500     ADD 1 TO WKS-TXN-COUNT
055600     MOVE WKS-TXN-COUNT             TO WKS-TXN-IDX
055700     MOVE WKS-TXN-COUNT             TO BTX-LINE-NBR(WKS-TXN-IDX)
055800     MOVE XFER-TO-ACCOUNT
055900         TO BTX-ACCOUNT-NUMBER(WKS-TXN-IDX)
056000     MOVE 'T'                       TO BTX-TYPE(WKS-TXN-IDX)
056100     MOVE WKS-PARM-MONTO            TO BTX-AMOUNT(WKS-TXN-IDX)
056200     MOVE WKS-PARM-BALANCE-ANTES
056300         TO BTX-BALANCE-BEFORE(WKS-TXN-IDX)
056400     MOVE WKS-PARM-BALANCE-DESPUES
056500         TO BTX-BALANCE-AFTER(WKS-TXN-IDX)
056600     MOVE WKS-PARM-STATUS           TO BTX-STATUS(WKS-TXN-IDX)
056700     MOVE WKS-PARM-RAZON
056800         TO BTX-FAILURE-REASON(WKS-TXN-IDX)
056900     PERFORM 0330-ESCRIBE-TXNDTL.
057000 0630-E. EXIT.
057100*-----------------------------------------------------------------
057200*    INTERES-MENSUAL -- CORRE SOBRE TODAS LAS CUENTAS SAVINGS
057300*    CON SALDO MAYOR A CERO, UNA VEZ TERMINADOS LOS POSTEOS
057400*-----------------------------------------------------------------
057500 0700-INTERES-MENSUAL SECTION.
057600     MOVE 1 TO WKS-ACCT-IDX
057700     PERFORM 0710-INTERES-UNA-CUENTA
057800             VARYING WKS-ACCT-IDX FROM 1 BY 1
057900             UNTIL WKS-ACCT-IDX > WKS-ACCT-COUNT.
058000 0700-E. EXIT.
058100
058200 0710-INTERES-UNA-CUENTA SECTION.
058300     IF BNK-TYPE-SAVINGS(WKS-ACCT-IDX)
058400        AND BNK-BALANCE(WKS-ACCT-IDX) > 0
058500         PERFORM 0720-APLICA-INTERES-CUENTA
058600     END-IF.
058700 0710-E. EXIT.
058800
058900 0720-APLICA-INTERES-CUENTA SECTION.
059000     MOVE 'I'                       TO WKS-PARM-ACCION
059100     CALL 'BANRGL01' USING BNK-ROW-R(WKS-ACCT-IDX) WKS-PARM-AREA
059200     ADD 1 TO WKS-TXN-COUNT
059300     MOVE WKS-TXN-COUNT             TO WKS-TXN-IDX
059400     MOVE WKS-TXN-COUNT             TO BTX-LINE-NBR(WKS-TXN-IDX)
059500     MOVE BNK-NUMBER(WKS-ACCT-IDX)
059600         TO BTX-ACCOUNT-NUMBER(WKS-TXN-IDX)
059700     MOVE 'D'                       TO BTX-TYPE(WKS-TXN-IDX)
059800     MOVE WKS-PARM-MONTO            TO BTX-AMOUNT(WKS-TXN-IDX)
059900     MOVE WKS-PARM-BALANCE-ANTES
060000         TO BTX-BALANCE-BEFORE(WKS-TXN-IDX)
060100     MOVE WKS-PARM-BALANCE-DESPUES
060200         TO BTX-BALANCE-AFTER(WKS-TXN-IDX)
060300     MOVE 'S'                       TO BTX-STATUS(WKS-TXN-IDX)
060400     MOVE SPACES
060500         TO BTX-FAILURE-REASON(WKS-TXN-IDX)
060600     PERFORM 0330-ESCRIBE-TXNDTL.
060700 0720-E. EXIT.
060800*-----------------------------------------------------------------
060900*    PROCESA-CIERRES -- GUION FIJO DE SOLICITUDES DE CIERRE DE
061000*    CUENTA, CORRIDO AL FINAL DEL MES (DESPUES DEL INTERES, ANTES
061100*    DE VOLCAR EL MAESTRO).  NO GENERA RENGLON DE TXNDTL PORQUE
061200*    EL CIERRE NO ES UNO DE LOS TIPOS DE TRANSACCION DEL ARCHIVO
061300*    (D/W/T) -- SU RESULTADO SE DEJA EN EL STATUS DE LA CUENTA
061400*    MISMA Y EN UN MENSAJE DE CONSOLA (CR-1472)
061500*-----------------------------------------------------------------
061600 0750-PROCESA-CIERRES SECTION.
061700     MOVE 1 TO WKS-CIERRE-IDX
061800     PERFORM 0760-PROCESA-UN-CIERRE
061900             VARYING WKS-CIERRE-IDX FROM 1 BY 1
062000             UNTIL WKS-CIERRE-IDX > 2.
062100 0750-E. EXIT.
062200
062300 0760-PROCESA-UN-CIERRE SECTION.
062400     MOVE CIE-CUENTA(WKS-CIERRE-IDX) TO WKS-CUENTA-BUSCADA
062500     PERFORM 0410-BUSCA-CUENTA
062600     IF CUENTA-NO-ENCONTRADA
062700         DISPLAY 'CIERRE RECHAZADO - CUENTA NO ENCONTRADA - '
062800                 WKS-CUENTA-BUSCADA UPON CONSOLE
062900     ELSE
063000         MOVE 'X'                   TO WKS-PARM-ACCION
063100         CALL 'BANRGL01' USING BNK-ROW-R(WKS-ACCT-IDX)
063200                 WKS-PARM-AREA
063300         IF WKS-PARM-EXITOSO
063400             DISPLAY 'CUENTA CERRADA - '
063500                     BNK-NUMBER(WKS-ACCT-IDX) UPON CONSOLE
063600         ELSE
063700             DISPLAY 'CIERRE RECHAZADO - '
063800                     BNK-NUMBER(WKS-ACCT-IDX) ' - '
063900                     WKS-PARM-RAZON UPON CONSOLE
064000         END-IF
064100     END-IF.
064200 0760-E. EXIT.
064300*-----------------------------------------------------------------
064400*    GRABA-ACCTMAST -- VUELCA EL DIRECTORIO EN MEMORIA AL ARCHIVO
064500*    MAESTRO, EN ORDEN DE NUMERO DE CUENTA (YA ES EL ORDEN EN QUE
064600*    SE FUERON ABRIENDO)
064700*-----------------------------------------------------------------
064800 0800-GRABA-ACCTMAST SECTION.
064900     MOVE 1 TO WKS-ACCT-IDX
065000     PERFORM 0810-GRABA-UNA-CUENTA
065100             VARYING WKS-ACCT-IDX FROM 1 BY 1
065200             UNTIL WKS-ACCT-IDX > WKS-ACCT-COUNT.
065300 0800-E. EXIT.
065400
065500 0810-GRABA-UNA-CUENTA SECTION.
065600     MOVE BNK-NUMBER(WKS-ACCT-IDX)      TO ACCT-NUMBER
065700     MOVE BNK-TYPE(WKS-ACCT-IDX)        TO ACCT-TYPE
065800     MOVE BNK-CUSTOMER-NAME(WKS-ACCT-IDX) TO ACCT-CUSTOMER-NAME
065900     MOVE BNK-BALANCE(WKS-ACCT-IDX)     TO ACCT-BALANCE
066000     MOVE BNK-MONTHLY-TXN-COUNT(WKS-ACCT-IDX)
066100                                         TO ACCT-MONTHLY-TXN-COUNT
066200     MOVE BNK-MONTHLY-WD-COUNT(WKS-ACCT-IDX)
066300                                         TO ACCT-MONTHLY-WD-COUNT
066400     MOVE BNK-STATUS(WKS-ACCT-IDX)      TO ACCT-STATUS
066500     MOVE BNK-FECHA-MTTO(WKS-ACCT-IDX)  TO ACCT-FECHA-MTTO
066600     WRITE ACCT-RECORD.
066700 0810-E. EXIT.
066800*-----------------------------------------------------------------
066900*    IMPRIME-ESTADOS -- UN ESTADO DE CUENTA POR CADA CUENTA DEL
067000*    DIRECTORIO, CON SU HISTORIAL COMPLETO DE TRANSACCIONES
067100*-----------------------------------------------------------------
067200 0900-IMPRIME-ESTADOS SECTION.
067300     MOVE 1 TO WKS-ACCT-IDX
067400     PERFORM 0910-IMPRIME-UNA-CUENTA
067500             VARYING WKS-ACCT-IDX FROM 1 BY 1
067600             UNTIL WKS-ACCT-IDX > WKS-ACCT-COUNT.
067700 0900-E. EXIT.
067800
067900 0910-IMPRIME-UNA-CUENTA SECTION.
068000     PERFORM 0920-ENCABEZADO-ESTADO
068100     MOVE 1 TO WKS-TXN-IDX
068200     PERFORM 0930-DETALLE-SI-APLICA
068300             VARYING WKS-TXN-IDX FROM 1 BY 1
068400             UNTIL WKS-TXN-IDX > WKS-TXN-COUNT.
068500 0910-E. EXIT.
068600
068700 0920-ENCABEZADO-ESTADO SECTION.
068800     MOVE SPACES TO RPT-LINEA
068900     STRING 'ACCOUNT: '       DELIMITED BY SIZE
069000            BNK-NUMBER(WKS-ACCT-IDX) DELIMITED BY SIZE
069100            '  CUSTOMER: '    DELIMITED BY SIZE
069200            BNK-CUSTOMER-NAME(WKS-ACCT-IDX) DELIMITED BY SIZE
069300         INTO RPT-LINEA
069400     END-STRING
069500     WRITE RPT-LINEA
069600     MOVE BNK-BALANCE(WKS-ACCT-IDX) TO WKS-MASCARA-MONTO
069700     MOVE SPACES TO RPT-LINEA
069800     STRING 'TYPE: '          DELIMITED BY SIZE
069900            BNK-TYPE(WKS-ACCT-IDX) DELIMITED BY SIZE
070000            '  BALANCE: '     DELIMITED BY SIZE
070100            WKS-MASCARA-MONTO DELIMITED BY SIZE
070200            '  TXN-COUNT: '   DELIMITED BY SIZE
070300            BNK-MONTHLY-TXN-COUNT(WKS-ACCT-IDX) DELIMITED BY SIZE
070400            '  WD-COUNT: '    DELIMITED BY SIZE
070500            BNK-MONTHLY-WD-COUNT(WKS-ACCT-IDX) DELIMITED BY SIZE
070600         INTO RPT-LINEA
070700     END-STRING
070800     WRITE RPT-LINEA.
070900 0920-E. EXIT.
071000
071100 0930-DETALLE-SI-APLICA SECTION.
071200     IF BTX-ACCOUNT-NUMBER(WKS-TXN-IDX) = BNK-NUMBER(WKS-ACCT-IDX)
071300         PERFORM 0940-DETALLE-ESTADO
071400     END-IF.
071500 0930-E. EXIT.
071600
071700 0940-DETALLE-ESTADO SECTION.
071800     MOVE BTX-AMOUNT(WKS-TXN-IDX) TO WKS-MASCARA-MONTO
071900     MOVE SPACES TO RPT-LINEA
072000     STRING '  '                DELIMITED BY SIZE
072100            BTX-TYPE(WKS-TXN-IDX) DELIMITED BY SIZE
072200            ' AMT: '             DELIMITED BY SIZE
072300            WKS-MASCARA-MONTO    DELIMITED BY SIZE
072400            ' STATUS: '          DELIMITED BY SIZE
072500            BTX-STATUS(WKS-TXN-IDX) DELIMITED BY SIZE
072600            ' '                  DELIMITED BY SIZE
072700            BTX-FAILURE-REASON(WKS-TXN-IDX) DELIMITED BY SIZE
072800         INTO RPT-LINEA
072900     END-STRING
073000     WRITE RPT-LINEA.
073100 0940-E. EXIT.
073200
073300 0990-CIERRA-ARCHIVOS SECTION.
073400     CLOSE ACCTMAST TXNDTL XFERREQ STMTRPT.
073500 0990-E. EXIT.
