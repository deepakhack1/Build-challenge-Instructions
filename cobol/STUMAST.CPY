000100*****************************************************************
000200*    COPY MEMBER   : STUMAST                                    *
000300*    DESCRIPCION    : LAYOUT DEL MAESTRO DE ESTUDIANTES.        *
000400*                   : UNA OCURRENCIA POR ESTUDIANTE DADO DE     *
000500*                   : ALTA EN EL SISTEMA ACADEMICO.             *
000600*    LONGITUD       : 42 POSICIONES                              *
000700*-----------------------------------------------------------------
000800*    HISTORIAL DE CAMBIOS                                       *
000900*    FECHA      INIC  DESCRIPCION                               *
001000*    04/09/1984 RGGD  CREACION ORIGINAL DEL LAYOUT               *
001100*    11/02/1999 LMCH  AJUSTE DE SIGLO EN STU-FECHA-ALTA          *
001200*-----------------------------------------------------------------
001300 01  STU-RECORD.
001400     05  STU-ID                        PIC X(10).
001500     05  STU-NAME                      PIC X(30).
001600     05  STU-FECHA-ALTA                PIC 9(08)   VALUE ZEROES.
001700*-----------------------------------------------------------------
001800*    VISTA ALTERNA DE LA FECHA DE ALTA (AAAA-MM-DD)              *
001900*-----------------------------------------------------------------
002000     05  STU-FECHA-ALTA-R REDEFINES STU-FECHA-ALTA.
002100         10  STU-ALTA-AAAA             PIC 9(04).
002200         10  STU-ALTA-MM               PIC 9(02).
002300         10  STU-ALTA-DD               PIC 9(02).
002400     05  FILLER                        PIC X(04)   VALUE SPACES.
