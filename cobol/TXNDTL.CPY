000100*****************************************************************
000200*    COPY MEMBER   : TXNDTL                                     *
000300*    DESCRIPCION    : LAYOUT DEL DETALLE DE MOVIMIENTOS DE      *
000400*                   : CUENTA (DEPOSITO, RETIRO, TRASPASO).      *
000500*                   : UNA OCURRENCIA POR INTENTO DE POSTEO,     *
000600*                   : EXITOSO O RECHAZADO.                     *
000700*    LONGITUD       : 90 POSICIONES                             *
000800*-----------------------------------------------------------------
000900*    HISTORIAL DE CAMBIOS                                       *
001000*    FECHA      INIC  DESCRIPCION                               *
001100*    19/03/1983 PEDR  CREACION ORIGINAL DEL LAYOUT               *
001200*    14/06/1991 LMCH  SE AGREGA TXN-LINE-NBR (SUSTITUYE RELOJ)  *
001300*-----------------------------------------------------------------
001400 01  TXN-RECORD.
001500     05  TXN-LINE-NBR                 PIC 9(06).
001600     05  TXN-ACCOUNT-NUMBER            PIC 9(04).
001700     05  TXN-TYPE                      PIC X(01).
001800         88  TXN-TYPE-DEPOSITO              VALUE 'D'.
001900         88  TXN-TYPE-RETIRO                VALUE 'W'.
002000         88  TXN-TYPE-TRASPASO              VALUE 'T'.
002100     05  TXN-AMOUNT                    PIC S9(09)V99 COMP-3.
002200     05  TXN-BALANCE-BEFORE             PIC S9(09)V99 COMP-3.
002300     05  TXN-BALANCE-AFTER              PIC S9(09)V99 COMP-3.
002400     05  TXN-STATUS                    PIC X(01).
002500         88  TXN-STATUS-EXITOSO             VALUE 'S'.
002600         88  TXN-STATUS-RECHAZADO           VALUE 'F'.
002700     05  TXN-FAILURE-REASON             PIC X(60).
002800*-----------------------------------------------------------------
002900*    VISTA PARA BUSQUEDA RAPIDA DEL MOTIVO DE RECHAZO (LOS       *
003000*    PRIMEROS CARACTERES BASTAN PARA LOS REPORTES DE EXCEPCION)  *
003100*-----------------------------------------------------------------
003200     05  TXN-FAILURE-REASON-R REDEFINES TXN-FAILURE-REASON.
003300         10  TXN-FAILURE-REASON-SHORT PIC X(20).
003400         10  FILLER                    PIC X(40).
