000100*****************************************************************
000200* FECHA       : 02/03/1987                                      *
000300* PROGRAMADOR : LUCIA MORALES CHAVEZ (LMCH)                      *
000400* APLICACION  : REGISTRO ACADEMICO - CALIFICACIONES
000500* PROGRAMA    : ACACAL01                                         *
000600* TIPO        : BATCH
000700* DESCRIPCION : CORRIDA DEL CICLO DE CALIFICACIONES.  ALTA DE
000800*             : ESTUDIANTES, INSCRIPCION A CURSOS, POSTEO DE
000900*             : ASIGNACIONES CALIFICADAS, CALCULO DE LA NOTA
001000*             : FINAL POR CURSO Y DEL GPA ACUMULADO POR
001100*             : ESTUDIANTE, Y EMISION DE LA TRANSCRIPCION, LA
001200*             : LISTA DE CLASE, EL RESUMEN DE CALIFICACIONES Y EL
001300*             : DETALLE DE CURSO.
001400* ARCHIVOS    : STUMAST=S, CRSMAST=S, ASGNDTL=S, TRANSCPT=S,
001500*             : ROSTRPT=S, SUMRPT=S, CRSRPT=S
001600* ACCION (ES) : N/A (CORRIDA UNICA, SIN PARAMETRO DE ENTRADA)
001700* PROGRAMA(S) : ACAREG01 (MOTOR DE REGLAS DE CALIFICACION)
001800* INSTALADO   : 02/03/1987
001900* BPM/RATIONAL: N/A (PRE-BPM)
002000* NOMBRE      : CORRIDA DEL CICLO DE CALIFICACIONES
002100*-----------------------------------------------------------------
002200*    HISTORIAL DE CAMBIOS                                        *
002300*    FECHA      INIC  TICKET   DESCRIPCION                       *
002400*    02/03/1987 LMCH  N/A      CREACION ORIGINAL (ALTAS,
002500*                               INSCRIPCION, ASIGNACIONES Y
002600*                               TRANSCRIPCION)
002700*    19/10/1990 RGGD  CR-0271  SE AGREGA EL REPORTE DE LISTA DE
002800*                               CLASE (ROSTRPT) POR CURSO
002900*    03/05/1993 LMCH  CR-0455  SE AGREGAN LOS PESOS PERSONALIZADOS
003000*                               DE CATEGORIA AL INSCRIBIR
003100*    11/01/1996 RGGD  CR-0598  SE AGREGA EL RESUMEN DE
003200*                               CALIFICACIONES (SUMRPT) CON
003300*                               PROMEDIOS DE CONTROL
003400*    22/01/1998 RGGD  Y2K-009  REVISION DE SIGLO, SIN CAMPOS DE
003500*                               FECHA DE 2 DIGITOS EN ESTE PROGRAM
003600*    14/09/2002 JMAL  CR-0902  SE AGREGA EL DETALLE DE CURSO
003700*                               (CRSRPT) CON DESGLOSE POR CATEGORI
003800*    11/06/2009 JMAL  CR-1198  SE ACLARA EL MARCADO DE CURSOS SIN
003900*                               ASIGNACIONES COMO NO CALIFICABLES
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. ACACAL01.
004300 AUTHOR. LUCIA MORALES CHAVEZ.
004400 INSTALLATION. UNIVERSIDAD - DEPARTAMENTO DE REGISTRO.
004500 DATE-WRITTEN. 02/03/1987.
004600 DATE-COMPILED.
004700 SECURITY. USO INTERNO - DEPARTAMENTO DE REGISTRO UNICAMENTE.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT STUMAST  ASSIGN TO STUMAST
005500            FILE STATUS IS FS-STUMAST.
005600     SELECT CRSMAST  ASSIGN TO CRSMAST
005700            FILE STATUS IS FS-CRSMAST.
005800     SELECT ASGNDTL  ASSIGN TO ASGNDTL
005900            FILE STATUS IS FS-ASGNDTL.
006000     SELECT TRANSCPT ASSIGN TO TRANSCPT
006100            FILE STATUS IS FS-TRANSCPT.
006200     SELECT ROSTRPT  ASSIGN TO ROSTRPT
006300            FILE STATUS IS FS-ROSTRPT.
006400     SELECT SUMRPT   ASSIGN TO SUMRPT
006500            FILE STATUS IS FS-SUMRPT.
006600     SELECT CRSRPT   ASSIGN TO CRSRPT
006700            FILE STATUS IS FS-CRSRPT.
006800 DATA DIVISION.
006900 FILE SECTION.
007000*-----------------------------------------------------------------
007100*    MAESTRO DE ESTUDIANTES DE SALIDA
007200*-----------------------------------------------------------------
007300 FD  STUMAST.
007400 COPY STUMAST.
007500*-----------------------------------------------------------------
007600*    MAESTRO DE INSCRIPCIONES DE SALIDA
007700*-----------------------------------------------------------------
007800 FD  CRSMAST.
007900 COPY CRSMAST.
008000*-----------------------------------------------------------------
008100*    DETALLE DE ASIGNACIONES CALIFICADAS DE SALIDA
008200*-----------------------------------------------------------------
008300 FD  ASGNDTL.
008400 COPY ASGNDTL.
008500*-----------------------------------------------------------------
008600*    TRANSCRIPCION DE SALIDA (UNA LINEA POR RENGLON)
008700*-----------------------------------------------------------------
008800 FD  TRANSCPT.
008900 01  TRN-LINEA                    PIC X(80).
009000*-----------------------------------------------------------------
009100*    LISTA DE CLASE DE SALIDA (UNA LINEA POR RENGLON)
009200*-----------------------------------------------------------------
009300 FD  ROSTRPT.
009400 01  ROS-LINEA                    PIC X(80).
009500*-----------------------------------------------------------------
009600*    RESUMEN DE CALIFICACIONES DE SALIDA (UNA LINEA POR RENGLON)
009700*-----------------------------------------------------------------
009800 FD  SUMRPT.
009900 01  SUM-LINEA                    PIC X(80).
010000*-----------------------------------------------------------------
010100*    DETALLE DE CURSO DE SALIDA (UNA LINEA POR RENGLON)
010200*-----------------------------------------------------------------
010300 FD  CRSRPT.
010400 01  CRR-LINEA                    PIC X(80).
010500 WORKING-STORAGE SECTION.
010600*-----------------------------------------------------------------
010700*    BLOQUE DE FILE STATUS DE LOS 7 ARCHIVOS DEL PROGRAMA
010800*-----------------------------------------------------------------
010900 01  WKS-FS-STATUS.
011000     05  FS-STUMAST                 PIC 9(02) VALUE ZEROES.
011100     05  FS-CRSMAST                 PIC 9(02) VALUE ZEROES.
011200     05  FS-ASGNDTL                 PIC 9(02) VALUE ZEROES.
011300     05  FS-TRANSCPT                PIC 9(02) VALUE ZEROES.
011400     05  FS-ROSTRPT                 PIC 9(02) VALUE ZEROES.
011500     05  FS-SUMRPT                  PIC 9(02) VALUE ZEROES.
011600     05  FS-CRSRPT                  PIC 9(02) VALUE ZEROES.
011700*-----------------------------------------------------------------
011800*    BANDERAS DE VALIDACION REUTILIZABLES
011900*-----------------------------------------------------------------
012000 01  WKS-FLAGS.
012100     05  WKS-SW-ESTUDIANTE-ENCONTRADO   PIC X(01) VALUE 'N'.
012200         88  ESTUDIANTE-ENCONTRADO          VALUE 'Y'.
012300         88  ESTUDIANTE-NO-ENCONTRADO       VALUE 'N'.
012400     05  WKS-SW-CURSO-ENCONTRADO        PIC X(01) VALUE 'N'.
012500         88  CURSO-ENCONTRADO               VALUE 'Y'.
012600         88  CURSO-NO-ENCONTRADO            VALUE 'N'.
012700     05  WKS-SW-YA-INSCRITO             PIC X(01) VALUE 'N'.
012800         88  YA-INSCRITO                    VALUE 'Y'.
012900*-----------------------------------------------------------------
013000*    CONTADORES E INDICES DE TRABAJO (COMP POR SER DE CONTROL)
013100*-----------------------------------------------------------------
013200 01  WKS-CONTADORES.
013300     05  WKS-I                       PIC 9(03) COMP VALUE 0.
013400     05  WKS-STU-IDX                 PIC 9(03) COMP VALUE 0.
013500     05  WKS-CRS-IDX                 PIC 9(03) COMP VALUE 0.
013600     05  WKS-ASGN-IDX                PIC 9(04) COMP VALUE 0.
013700     05  WKS-CAT-IDX                 PIC 9(01) COMP VALUE 0.
013800     05  WKS-STU-COUNT                PIC 9(03) COMP VALUE 0.
013900     05  WKS-CRS-COUNT                PIC 9(03) COMP VALUE 0.
014000     05  WKS-ASGN-COUNT               PIC 9(04) COMP VALUE 0.
014100     05  WKS-ESTUDIANTES-RECHAZADOS   PIC 9(03) COMP VALUE 0.
014200     05  WKS-INSCRIPCIONES-RECHAZADAS PIC 9(03) COMP VALUE 0.
014300     05  WKS-ASIGNACIONES-RECHAZADAS  PIC 9(03) COMP VALUE 0.
014400     05  WKS-TOTAL-ASIGNACIONES-CURSO PIC 9(04) COMP VALUE 0.
014500*-----------------------------------------------------------------
014600*    LLAVES DE BUSQUEDA DE TRABAJO (SE CARGAN ANTES DE INVOCAR
014700*    0320-BUSCA-ESTUDIANTE O 0420-BUSCA-INSCRIPCION)
014800*-----------------------------------------------------------------
014900 01  WKS-LLAVES-BUSQUEDA.
015000     05  WKS-ID-BUSCADO-STU          PIC X(10).
015100     05  WKS-ID-BUSCADO-CRS          PIC X(10).
015200     05  WKS-NOMBRE-BUSCADO-CRS      PIC X(30).
015300*-----------------------------------------------------------------
015400*    DIRECTORIO DE ESTUDIANTES EN MEMORIA (SUSTITUYE AL ISAM QUE
015500*    NO ESTA DISPONIBLE)
015600*-----------------------------------------------------------------
015700 01  WKS-STU-TABLE.
015800     05  STW-ROW OCCURS 20 TIMES.
015900         10  STW-ID                   PIC X(10).
016000         10  STW-NAME                 PIC X(30).
016100         10  STW-FECHA-ALTA           PIC 9(08) VALUE ZEROES.
016200*-----------------------------------------------------------------
016300*    DIRECTORIO DE INSCRIPCIONES EN MEMORIA.  LOS ACUMULADORES DE
016400*    CATEGORIA Y LOS PESOS VIVEN AQUI PARA QUE PERSISTAN ENTRE LOS
016500*    CALLS A ACAREG01 (UNO POR ASIGNACION POSTEADA Y UNO MAS AL
016600*    FINAL PARA CALCULAR LA NOTA)
016700*-----------------------------------------------------------------
016800 01  WKS-CRS-TABLE.
016900     05  CRW-ROW OCCURS 40 TIMES.
017000         10  CRW-STUDENT-ID           PIC X(10).
017100         10  CRW-NAME                 PIC X(30).
017200         10  CRW-CREDIT-HOURS         PIC 9(02).
017300         10  CRW-ACUMULADOS.
017400             15  CRW-SUMA-GANADO  OCCURS 4 TIMES PIC S9(07)V99
017500                                   COMP-3.
017600             15  CRW-SUMA-POSIBLE OCCURS 4 TIMES PIC S9(07)V99
017700                                   COMP-3.
017800             15  CRW-CONTEO-ASIG  OCCURS 4 TIMES PIC 9(04) COMP.
017900         10  CRW-PESOS.
018000             15  CRW-PESO-CATEGORIA OCCURS 4 TIMES PIC 9(03)V99
018100                                     COMP-3.
018200         10  CRW-NOTA-FINAL           PIC 9(03)V9 COMP-3.
018300         10  CRW-LETRA                PIC X(01).
018400         10  CRW-PUNTOS-GPA           PIC 9(01)V9 COMP-3.
018500*-----------------------------------------------------------------
018600*    DETALLE DE ASIGNACIONES EN MEMORIA.  CADA RENGLON APUNTA A SU
018700*    CURSO DUENO POR SUBINDICE (WASG-OWNER-CRS-IDX) EN VEZ DE
018800*    LLEVAR SU PROPIA LLAVE, IGUAL QUE EN EL ARCHIVO ASGNDTL
018900*-----------------------------------------------------------------
019000 01  WKS-ASGN-TABLE.
019100     05  WASG-ROW OCCURS 200 TIMES.
019200         10  WASG-OWNER-CRS-IDX       PIC 9(03) COMP.
019300         10  WASG-NAME                PIC X(30).
019400         10  WASG-POINTS-EARNED        PIC S9(05)V99 COMP-3.
019500         10  WASG-POINTS-POSSIBLE      PIC S9(05)V99 COMP-3.
019600         10  WASG-CATEGORY            PIC X(01).
019700*-----------------------------------------------------------------
019800*    GUION FIJO DE SOLICITUDES DE ALTA DE ESTUDIANTE
019900*-----------------------------------------------------------------
020000 01  WKS-STU-REQ-TABLE.
020100     05  WKS-STU-REQ-ROW OCCURS 6 TIMES.
020200         10  REQ-STU-ID               PIC X(10).
020300         10  REQ-STU-NAME             PIC X(30).
020400     VALUE 'S001      ' 'ALICE JOHNSON                 '
020500           'S002      ' 'BRIAN KELLY                   '
020600           'S003      ' 'CARLA DIAZ                    '
020700           'S001      ' 'DUPLICATE ID TEST             '
020800           'S004      ' '                              '
020900           'S005      ' 'ERIC NAKAMURA                 '.
021000*-----------------------------------------------------------------
021100*    GUION FIJO DE SOLICITUDES DE INSCRIPCION.  REQ-ENR-PESOS-SW
021200*    = 'Y' INDICA QUE TRAE PESOS PERSONALIZADOS DE CATEGORIA;
021300*    CON 'N' SE APLICAN LOS PESOS POR DEFECTO (20/20/25/35)
021400*-----------------------------------------------------------------
021500 01  WKS-ENROLL-REQ-TABLE.
021600     05  WKS-ENROLL-REQ-ROW OCCURS 8 TIMES.
021700         10  REQ-ENR-STU-ID           PIC X(10).
021800         10  REQ-ENR-CRS-NAME         PIC X(30).
021900         10  REQ-ENR-CREDIT-HOURS      PIC S9(03) COMP-3.
022000         10  REQ-ENR-PESOS-SW         PIC X(01).
022100         10  REQ-ENR-PESO-H            PIC 9(03)V99 COMP-3.
022200         10  REQ-ENR-PESO-Q            PIC 9(03)V99 COMP-3.
022300         10  REQ-ENR-PESO-M            PIC 9(03)V99 COMP-3.
022400         10  REQ-ENR-PESO-E            PIC 9(03)V99 COMP-3.
022500     VALUE 'S001      ' 'MATH 101                      ' 3 'N'
022600           20.00 20.00 25.00 35.00
022700           'S001      ' 'ENGLISH 201                   ' 3 'Y'
022800           30.00 20.00 20.00 30.00
022900           'S002      ' 'MATH 101                      ' 3 'N'
023000           20.00 20.00 25.00 35.00
023100           'S002      ' 'MATH 101                      ' 3 'N'
023200           20.00 20.00 25.00 35.00
023300           'S999      ' 'HISTORY 101                   ' 3 'N'
023400           20.00 20.00 25.00 35.00
023500           'S003      ' '                              ' 3 'N'
023600           20.00 20.00 25.00 35.00
023700           'S003      ' 'CHEM 101                      ' 0 'N'
023800           20.00 20.00 25.00 35.00
023900           'S003      ' 'CHEM 101                      ' 4 'Y'
024000           30.00 30.00 30.00 20.00.
024100*-----------------------------------------------------------------
024200*    GUION FIJO DE SOLICITUDES DE POSTEO DE ASIGNACIONES
024300*-----------------------------------------------------------------
024400 01  WKS-ASGN-REQ-TABLE.
024500     05  WKS-ASGN-REQ-ROW OCCURS 11 TIMES.
024600         10  REQ-ASG-STU-ID           PIC X(10).
024700         10  REQ-ASG-CRS-NAME         PIC X(30).
024800         10  REQ-ASG-NAME             PIC X(30).
024900         10  REQ-ASG-EARNED            PIC S9(05)V99 COMP-3.
025000         10  REQ-ASG-POSSIBLE          PIC S9(05)V99 COMP-3.
025100         10  REQ-ASG-CATEGORIA        PIC X(01).
025200     VALUE 'S001      ' 'MATH 101                      '
025300           'HOMEWORK 1                    ' 18.00 20.00 'H'
025400           'S001      ' 'MATH 101                      '
025500           'HOMEWORK 2                    ' 20.00 20.00 'H'
025600           'S001      ' 'MATH 101                      '
025700           'QUIZ 1                        ' 9.00 10.00 'Q'
025800           'S001      ' 'MATH 101                      '
025900           'MIDTERM EXAM                  ' 85.00 100.00 'M'
026000           'S001      ' 'MATH 101                      '
026100           'FINAL EXAM                    ' 90.00 100.00 'E'
026200           'S001      ' 'ENGLISH 201                   '
026300           'HOMEWORK 1                    ' 40.00 50.00 'H'
026400           'S002      ' 'MATH 101                      '
026500           '                              ' 5.00 10.00 'H'
026600           'S002      ' 'MATH 101                      '
026700           'HOMEWORK 1                    ' 10.00 10.00 'H'
026800           'S002      ' 'MATH 101                      '
026900           'QUIZ 1                        ' 15.00 10.00 'Q'
027000           'S999      ' 'MATH 101                      '
027100           'HOMEWORK 1                    ' 10.00 10.00 'H'
027200           'S003      ' 'MATH 101                      '
027300           'HOMEWORK 1                    ' 10.00 10.00 'H'.
027400*-----------------------------------------------------------------
027500*    AREA DE PARAMETROS PASADA A ACAREG01 (MISMO LAYOUT QUE SU
027600*    LINKAGE SECTION, CAMPO POR CAMPO, PARA QUE EL CALL CUADRE)
027700*-----------------------------------------------------------------
027800 01  WKS-PARM-AREA.
027900     05  WKS-PARM-ACCION            PIC X(01).
028000         88  WKS-PARM-VALIDA-ASGN       VALUE 'V'.
028100         88  WKS-PARM-CALCULA-NOTA      VALUE 'G'.
028200         88  WKS-PARM-VALIDA-PESOS      VALUE 'W'.
028300     05  WKS-PARM-ACUMULADOS.
028400         10  WKS-PARM-SUMA-GANADO  OCCURS 4 TIMES PIC S9(07)V99
028500                                    COMP-3.
028600         10  WKS-PARM-SUMA-POSIBLE OCCURS 4 TIMES PIC S9(07)V99
028700                                    COMP-3.
028800         10  WKS-PARM-CONTEO-ASIG  OCCURS 4 TIMES PIC 9(04) COMP.
028900     05  WKS-PARM-PESOS.
029000         10  WKS-PARM-PESO-CATEGORIA OCCURS 4 TIMES PIC 9(03)V99
029100                                      COMP-3.
029200     05  WKS-PARM-NOTA-FINAL         PIC 9(03)V9 COMP-3.
029300     05  WKS-PARM-LETRA              PIC X(01).
029400     05  WKS-PARM-PUNTOS-GPA         PIC 9(01)V9 COMP-3.
029500     05  WKS-PARM-STATUS            PIC X(01).
029600         88  WKS-PARM-EXITOSO            VALUE 'S'.
029700         88  WKS-PARM-RECHAZADO          VALUE 'F'.
029800     05  WKS-PARM-RAZON              PIC X(60).
029900*-----------------------------------------------------------------
030000*    GPA Y HORAS CREDITO DE TRABAJO POR ESTUDIANTE (RECALCULADOS
030100*    EN CADA CORRIDA, NO SE GUARDAN EN EL MAESTRO)
030200*-----------------------------------------------------------------
030300 01  WKS-GPA-TABLE.
030400     05  GPA-ROW OCCURS 20 TIMES.
030500         10  GPA-CUMULATIVO           PIC S9(01)V99 COMP-3.
030600         10  GPA-CREDITO-TOTAL        PIC S9(03)V9 COMP-3.
030700         10  GPA-STANDING             PIC X(18).
030800 01  WKS-GPA-ACUM-TRABAJO.
030900     05  WKS-GPA-SUMA-PUNTOS         PIC S9(05)V99 COMP-3.
031000     05  WKS-GPA-SUMA-CREDITOS        PIC S9(05)V9 COMP-3.
031100*-----------------------------------------------------------------
031200*    TOTALES DE CONTROL DEL RESUMEN DE CALIFICACIONES
031300*-----------------------------------------------------------------
031400 01  WKS-TOTALES-RESUMEN.
031500     05  WKS-SUMA-GPA                PIC S9(05)V99 COMP-3.
031600     05  WKS-SUMA-CREDITOS           PIC S9(05)V9 COMP-3.
031700     05  WKS-PROMEDIO-GPA            PIC S9(01)V99 COMP-3.
031800     05  WKS-PROMEDIO-CREDITOS       PIC S9(03)V9 COMP-3.
031900*-----------------------------------------------------------------
032000*    CATALOGO DE LOS NOMBRES DE LAS 4 CATEGORIAS FIJAS (PARA EL
032100*    DETALLE DE CURSO)
032200*-----------------------------------------------------------------
032300 01  WKS-NOMBRES-CATEGORIA.
032400     05  WKS-NOMBRE-HOMEWORK          PIC X(10) VALUE 'HOMEWORK'.
032500     05  WKS-NOMBRE-QUIZZES           PIC X(10) VALUE 'QUIZZES'.
032600     05  WKS-NOMBRE-MIDTERM           PIC X(10) VALUE 'MIDTERM'.
032700     05  WKS-NOMBRE-FINAL             PIC X(10) VALUE 'FINAL EXAM'
032800*-----------------------------------------------------------------
032900*    VISTA DEL CATALOGO DE NOMBRES COMO TABLA (PARA RECORRER LAS
033000*    4 CATEGORIAS EN ORDEN DENTRO DEL DETALLE DE CURSO)
033100*-----------------------------------------------------------------
033200 01  WKS-NOMBRES-CATEGORIA-R REDEFINES WKS-NOMBRES-CATEGORIA.
033300     05  WKS-NOMBRE-CAT-TABLA OCCURS 4 TIMES PIC X(10).
033400*-----------------------------------------------------------------
033500*    MASCARAS DE IMPRESION
033600*-----------------------------------------------------------------
033700 01  WKS-MASCARA-PORCENTAJE          PIC ZZ9.9.
033800 01  WKS-MASCARA-PORCENTAJE-R REDEFINES WKS-MASCARA-PORCENTAJE.
033900     05  FILLER                      PIC X(05).
034000 01  WKS-MASCARA-GPA                 PIC 9.99.
034100 01  WKS-MASCARA-GPA-R REDEFINES WKS-MASCARA-GPA.
034200     05  FILLER                      PIC X(04).
034300 01  WKS-MASCARA-CATEGORIA-PORCENTAJE PIC Z9.9.
034400 LINKAGE SECTION.
034500 PROCEDURE DIVISION.
034600 0100-PRINCIPAL SECTION.
034700     PERFORM 0200-ABRE-ARCHIVOS
034800     PERFORM 0300-PROCESA-ALTAS-ESTUDIANTES
034900     PERFORM 0400-PROCESA-INSCRIPCIONES
035000     PERFORM 0500-PROCESA-ASIGNACIONES
035100     PERFORM 0600-CALCULA-NOTAS-FINALES
035200     PERFORM 0700-CALCULA-GPA-ESTUDIANTES
035300     PERFORM 0800-GRABA-MAESTROS
035400     PERFORM 0900-IMPRIME-TRANSCRIPCIONES
035500     PERFORM 1000-IMPRIME-LISTAS-CURSO
035600     PERFORM 1100-IMPRIME-RESUMEN
035700     PERFORM 1200-IMPRIME-DETALLE-CURSOS
035800     PERFORM 1800-CIERRA-ARCHIVOS
035900     STOP RUN.
036000 0100-E. EXIT.
036100*-----------------------------------------------------------------
036200*    ABRE-ARCHIVOS
036300*-----------------------------------------------------------------
036400 0200-ABRE-ARCHIVOS SECTION.
036500     OPEN OUTPUT STUMAST CRSMAST ASGNDTL
036600                 TRANSCPT ROSTRPT SUMRPT CRSRPT
036700     IF FS-STUMAST  NOT = 0 OR FS-CRSMAST  NOT = 0
036800        OR FS-ASGNDTL NOT = 0 OR FS-TRANSCPT NOT = 0
036900        OR FS-ROSTRPT NOT = 0 OR FS-SUMRPT   NOT = 0
037000        OR FS-CRSRPT  NOT = 0
037100         DISPLAY 'ACACAL01 - ERROR AL ABRIR ARCHIVOS DE SALIDA'
037200                 UPON CONSOLE
037300         MOVE 91 TO RETURN-CODE
037400         STOP RUN
037500     END-IF.
037600 0200-E. EXIT.
037700*-----------------------------------------------------------------
037800*    PROCESA-ALTAS-ESTUDIANTES -- RECHAZA ID O NOMBRE EN BLANCO Y
037900*    ID DUPLICADO
038000*-----------------------------------------------------------------
038100 0300-PROCESA-ALTAS-ESTUDIANTES SECTION.
038200     MOVE 1 TO WKS-I
038300     PERFORM 0310-VALIDA-ALTA UNTIL WKS-I > 6.
038400 0300-E. EXIT.
038500
038600 0310-VALIDA-ALTA SECTION.
038700     IF REQ-STU-ID(WKS-I) = SPACES OR REQ-STU-NAME(WKS-I) = SPACES
038800         ADD 1 TO WKS-ESTUDIANTES-RECHAZADOS
038900         DISPLAY 'ALTA RECHAZADA - ID O NOMBRE EN BLANCO'
039000                 UPON CONSOLE
039100         GO TO 0310-SIGUIENTE
039200     END-IF
039300     MOVE REQ-STU-ID(WKS-I) TO WKS-ID-BUSCADO-STU
039400     PERFORM 0320-BUSCA-ESTUDIANTE
039500     IF ESTUDIANTE-ENCONTRADO
039600         ADD 1 TO WKS-ESTUDIANTES-RECHAZADOS
039700         DISPLAY 'ALTA RECHAZADA - ID DUPLICADO' UPON CONSOLE
039800         GO TO 0310-SIGUIENTE
039900     END-IF
040000     ADD 1 TO WKS-STU-COUNT
040100     MOVE WKS-STU-COUNT          TO WKS-STU-IDX
040200     MOVE REQ-STU-ID(WKS-I)      TO STW-ID(WKS-STU-IDX)
040300     MOVE REQ-STU-NAME(WKS-I)    TO STW-NAME(WKS-STU-IDX)
040400     MOVE ZEROES                 TO STW-FECHA-ALTA(WKS-STU-IDX).
040500 0310-SIGUIENTE.
040600     ADD 1 TO WKS-I.
040700 0310-E. EXIT.
040800*-----------------------------------------------------------------
040900*    BUSCA-ESTUDIANTE -- BUSQUEDA SECUENCIAL DEL DIRECTORIO EN
041000*    MEMORIA POR ID.  EL ID A BUSCAR VIENE EN WKS-ID-BUSCADO-STU
041100*    Y EL RESULTADO SE DEJA EN WKS-STU-IDX CUANDO SE ENCUENTRA
041200*-----------------------------------------------------------------
041300 0320-BUSCA-ESTUDIANTE SECTION.
041400     SET ESTUDIANTE-NO-ENCONTRADO TO TRUE
041500     PERFORM 0321-COMPARA-ESTUDIANTE
041600             VARYING WKS-STU-IDX FROM 1 BY 1
041700             UNTIL WKS-STU-IDX > WKS-STU-COUNT
041800                OR  ESTUDIANTE-ENCONTRADO.
041900 0320-E. EXIT.
042000
042100 0321-COMPARA-ESTUDIANTE SECTION.
042200     IF WKS-ID-BUSCADO-STU = STW-ID(WKS-STU-IDX)
042300         SET ESTUDIANTE-ENCONTRADO TO TRUE
042400     END-IF.
042500 0321-E. EXIT.
042600*-----------------------------------------------------------------
042700*    PROCESA-INSCRIPCIONES -- RECHAZA ESTUDIANTE DESCONOCIDO,
042800*    NOMBRE DE CURSO EN BLANCO, HORAS CREDITO <= 0, INSCRIPCION
042900*    DUPLICADA, O PESOS PERSONALIZADOS QUE NO SUMEN 100.00
043000*-----------------------------------------------------------------
043100 0400-PROCESA-INSCRIPCIONES SECTION.
043200     MOVE 1 TO WKS-I
043300     PERFORM 0410-VALIDA-INSCRIPCION UNTIL WKS-I > 8.
043400 0400-E. EXIT.
043500
043600 0410-VALIDA-INSCRIPCION SECTION.
043700     MOVE REQ-ENR-STU-ID(WKS-I) TO WKS-ID-BUSCADO-STU
043800     PERFORM 0320-BUSCA-ESTUDIANTE
043900     IF ESTUDIANTE-NO-ENCONTRADO
044000         ADD 1 TO WKS-INSCRIPCIONES-RECHAZADAS
044100         DISPLAY 'INSCRIPCION RECHAZADA - ESTUDIANTE DESCONOCIDO'
044200                 UPON CONSOLE
044300         GO TO 0410-SIGUIENTE
044400     END-IF
044500     IF REQ-ENR-CRS-NAME(WKS-I) = SPACES
044600         ADD 1 TO WKS-INSCRIPCIONES-RECHAZADAS
044700         DISPLAY 'INSCRIPCION RECHAZADA - CURSO EN BLANCO'
044800                 UPON CONSOLE
044900         GO TO 0410-SIGUIENTE
045000     END-IF
045100     IF REQ-ENR-CREDIT-HOURS(WKS-I) NOT > 0
045200         ADD 1 TO WKS-INSCRIPCIONES-RECHAZADAS
045300         DISPLAY 'INSCRIPCION RECHAZADA - HORAS CREDITO INVALIDAS'
045400                 UPON CONSOLE
045500         GO TO 0410-SIGUIENTE
045600     END-IF
045700     MOVE REQ-ENR-STU-ID(WKS-I)   TO WKS-ID-BUSCADO-CRS
045800     MOVE REQ-ENR-CRS-NAME(WKS-I) TO WKS-NOMBRE-BUSCADO-CRS
045900     PERFORM 0420-BUSCA-INSCRIPCION
046000     IF CURSO-ENCONTRADO
046100         ADD 1 TO WKS-INSCRIPCIONES-RECHAZADAS
046200         DISPLAY 'INSCRIPCION RECHAZADA - YA INSCRITO'
046300                 UPON CONSOLE
046400         GO TO 0410-SIGUIENTE
046500     END-IF
046600     IF REQ-ENR-PESOS-SW(WKS-I) = 'Y'
046700         MOVE REQ-ENR-PESO-H(WKS-I) TO WKS-PARM-PESO-CATEGORIA(1)
046800         MOVE REQ-ENR-PESO-Q(WKS-I) TO WKS-PARM-PESO-CATEGORIA(2)
046900         MOVE REQ-ENR-PESO-M(WKS-I) TO WKS-PARM-PESO-CATEGORIA(3)
047000         MOVE REQ-ENR-PESO-E(WKS-I) TO WKS-PARM-PESO-CATEGORIA(4)
047100         SET WKS-PARM-VALIDA-PESOS TO TRUE
047200         CALL 'ACAREG01' USING ASGN-RECORD WKS-PARM-AREA
047300         IF WKS-PARM-RECHAZADO
047400             ADD 1 TO WKS-INSCRIPCIONES-RECHAZADAS
047500             DISPLAY 'INSCRIPCION RECHAZADA - PESOS NO SUMAN 100'
047600                     UPON CONSOLE
047700             GO TO 0410-SIGUIENTE
047800         END-IF
047900     ELSE
048000         MOVE 20.00 TO REQ-ENR-PESO-H(WKS-I)
048100         MOVE 20.00 TO REQ-ENR-PESO-Q(WKS-I)
048200         MOVE 25.00 TO REQ-ENR-PESO-M(WKS-I)
048300         MOVE 35.00 TO REQ-ENR-PESO-E(WKS-I)
048400     END-IF
048500     ADD 1 TO WKS-CRS-COUNT
048600     MOVE WKS-CRS-COUNT            TO WKS-CRS-IDX
048700     MOVE REQ-ENR-STU-ID(WKS-I)    TO CRW-STUDENT-ID(WKS-CRS-IDX)
048800     MOVE REQ-ENR-CRS-NAME(WKS-I)  TO CRW-NAME(WKS-CRS-IDX)
048900     MOVE REQ-ENR-CREDIT-HOURS(WKS-I)
049000         TO CRW-CREDIT-HOURS(WKS-CRS-IDX)
049100     MOVE REQ-ENR-PESO-H(WKS-I)
049200         TO CRW-PESO-CATEGORIA(WKS-CRS-IDX 1)
049300     MOVE REQ-ENR-PESO-Q(WKS-I)
049400         TO CRW-PESO-CATEGORIA(WKS-CRS-IDX 2)
049500     MOVE REQ-ENR-PESO-M(WKS-I)
049600         TO CRW-PESO-CATEGORIA(WKS-CRS-IDX 3)
049700     MOVE REQ-ENR-PESO-E(WKS-I)
049800         TO CRW-PESO-CATEGORIA(WKS-CRS-IDX 4)
049900     MOVE 0                       TO CRW-NOTA-FINAL(WKS-CRS-IDX)
050000     MOVE SPACES                   TO CRW-LETRA(WKS-CRS-IDX)
050100     MOVE 0                       TO CRW-PUNTOS-GPA(WKS-CRS-IDX)
050200     PERFORM 0430-INICIALIZA-ACUMULADOS.
050300 0410-SIGUIENTE.
050400     ADD 1 TO WKS-I.
050500 0410-E. EXIT.
050600
050700 0420-BUSCA-INSCRIPCION SECTION.
050800     SET CURSO-NO-ENCONTRADO TO TRUE
050900     PERFORM 0421-COMPARA-INSCRIPCION
051000             VARYING WKS-CRS-IDX FROM 1 BY 1
051100             UNTIL WKS-CRS-IDX > WKS-CRS-COUNT
051200                OR  CURSO-ENCONTRADO.
051300 0420-E. EXIT.
051400
051500 0421-COMPARA-INSCRIPCION SECTION.
051600     IF WKS-ID-BUSCADO-CRS = CRW-STUDENT-ID(WKS-CRS-IDX)
051700        AND WKS-NOMBRE-BUSCADO-CRS = CRW-NAME(WKS-CRS-IDX)
051800         SET CURSO-ENCONTRADO TO TRUE
051900     END-IF.
052000 0421-E. EXIT.
052100
052200 0430-INICIALIZA-ACUMULADOS SECTION.
052300     MOVE 0 TO WKS-CAT-IDX
052400     PERFORM 0431-LIMPIA-UNA-CATEGORIA
052500             VARYING WKS-CAT-IDX FROM 1 BY 1
052600             UNTIL WKS-CAT-IDX > 4.
052700 0430-E. EXIT.
052800
052900 0431-LIMPIA-UNA-CATEGORIA SECTION.
053000     MOVE 0 TO CRW-SUMA-GANADO(WKS-CRS-IDX WKS-CAT-IDX)
053100     MOVE 0 TO CRW-SUMA-POSIBLE(WKS-CRS-IDX WKS-CAT-IDX)
053200     MOVE 0 TO CRW-CONTEO-ASIG(WKS-CRS-IDX WKS-CAT-IDX).
053300 0431-E. EXIT.
053400*-----------------------------------------------------------------
053500*    PROCESA-ASIGNACIONES -- RECHAZA ESTUDIANTE DESCONOCIDO, NO
053600*    INSCRITO EN EL CURSO, O LA ASIGNACION QUE NO PASE LA
053700*    VALIDACION DE ACAREG01
053800*-----------------------------------------------------------------
053900 0500-PROCESA-ASIGNACIONES SECTION.
054000     MOVE 1 TO WKS-I
054100     PERFORM 0510-PROCESA-UNA-ASIGNACION UNTIL WKS-I > 11.
054200 0500-E. EXIT.
054300
054400 0510-PROCESA-UNA-ASIGNACION SECTION.
054500     MOVE REQ-ASG-STU-ID(WKS-I) TO WKS-ID-BUSCADO-STU
054600     PERFORM 0320-BUSCA-ESTUDIANTE
054700     IF ESTUDIANTE-NO-ENCONTRADO
054800         ADD 1 TO WKS-ASIGNACIONES-RECHAZADAS
054900         DISPLAY 'ASIGNACION RECHAZADA - ESTUDIANTE DESCONOCIDO'
055000                 UPON CONSOLE
055100         GO TO 0510-SIGUIENTE
055200     END-IF
055300     MOVE REQ-ASG-STU-ID(WKS-I)   TO WKS-ID-BUSCADO-CRS
055400     MOVE REQ-ASG-CRS-NAME(WKS-I) TO WKS-NOMBRE-BUSCADO-CRS
055500     PERFORM 0420-BUSCA-INSCRIPCION
055600     IF CURSO-NO-ENCONTRADO
055700         ADD 1 TO WKS-ASIGNACIONES-RECHAZADAS
055800         DISPLAY 'ASIGNACION RECHAZADA - NO INSCRITO EN EL CURSO'
055900                 UPON CONSOLE
056000         GO TO 0510-SIGUIENTE
056100     END-IF
056200     MOVE REQ-ASG-NAME(WKS-I)     TO ASGN-NAME
056300     MOVE REQ-ASG-EARNED(WKS-I)   TO ASGN-POINTS-EARNED
056400     MOVE REQ-ASG-POSSIBLE(WKS-I) TO ASGN-POINTS-POSSIBLE
056500     MOVE REQ-ASG-CATEGORIA(WKS-I) TO ASGN-CATEGORY
056600     MOVE CRW-ACUMULADOS(WKS-CRS-IDX) TO WKS-PARM-ACUMULADOS
056700     SET WKS-PARM-VALIDA-ASGN TO TRUE
056800     CALL 'ACAREG01' USING ASGN-RECORD WKS-PARM-AREA
056900     IF WKS-PARM-RECHAZADO
057000         ADD 1 TO WKS-ASIGNACIONES-RECHAZADAS
057100         DISPLAY 'ASIGNACION RECHAZADA - ' WKS-PARM-RAZON
057200                 UPON CONSOLE
057300         GO TO 0510-SIGUIENTE
057400     END-IF
057500     MOVE WKS-PARM-ACUMULADOS TO CRW-ACUMULADOS(WKS-CRS-IDX)
057600     ADD 1 TO WKS-ASGN-COUNT
057700     MOVE WKS-ASGN-COUNT          TO WKS-ASGN-IDX
057800     MOVE WKS-CRS-IDX
057900         TO WASG-OWNER-CRS-IDX(WKS-ASGN-IDX)
058000     MOVE ASGN-NAME               TO WASG-NAME(WKS-ASGN-IDX)
058100     MOVE ASGN-POINTS-EARNED
058200         TO WASG-POINTS-EARNED(WKS-ASGN-IDX)
058300     MOVE ASGN-POINTS-POSSIBLE
058400         TO WASG-POINTS-POSSIBLE(WKS-ASGN-IDX)
058500     MOVE ASGN-CATEGORY           TO WASG-CATEGORY(WKS-ASGN-IDX)
058600     WRITE ASGN-RECORD.
058700 0510-SIGUIENTE.
058800     ADD 1 TO WKS-I.
058900 0510-E. EXIT.
059000*-----------------------------------------------------------------
059100*    CALCULA-NOTAS-FINALES -- UNA LLAMADA A ACAREG01 POR CADA
059200*    INSCRIPCION, CON LOS ACUMULADORES Y PESOS YA CARGADOS
059300*-----------------------------------------------------------------
059400 0600-CALCULA-NOTAS-FINALES SECTION.
059500     MOVE 1 TO WKS-CRS-IDX
059600     PERFORM 0610-CALCULA-NOTA-UN-CURSO
059700             VARYING WKS-CRS-IDX FROM 1 BY 1
059800             UNTIL WKS-CRS-IDX > WKS-CRS-COUNT.
059900 0600-E. EXIT.
060000
060100 0610-CALCULA-NOTA-UN-CURSO SECTION.
060200     MOVE CRW-ACUMULADOS(WKS-CRS-IDX) TO WKS-PARM-ACUMULADOS
060300     MOVE CRW-PESOS(WKS-CRS-IDX)      TO WKS-PARM-PESOS
060400     SET WKS-PARM-CALCULA-NOTA TO TRUE
060500     CALL 'ACAREG01' USING ASGN-RECORD WKS-PARM-AREA
060600     MOVE WKS-PARM-NOTA-FINAL  TO CRW-NOTA-FINAL(WKS-CRS-IDX)
060700     MOVE WKS-PARM-LETRA       TO CRW-LETRA(WKS-CRS-IDX)
060800     MOVE WKS-PARM-PUNTOS-GPA  TO CRW-PUNTOS-GPA(WKS-CRS-IDX).
060900 0610-E. EXIT.
061000*-----------------------------------------------------------------
061100*    CALCULA-GPA-ESTUDIANTES -- GPA ACUMULADO = SUMA(PUNTOS *
061200*    CREDITO) / SUMA(CREDITO) SOBRE TODOS LOS CURSOS INSCRITOS
061300*    DEL ESTUDIANTE; CERO SI NO TIENE CURSOS
061400*-----------------------------------------------------------------
061500 0700-CALCULA-GPA-ESTUDIANTES SECTION.
061600     MOVE 1 TO WKS-STU-IDX
061700     PERFORM 0710-CALCULA-GPA-UN-ESTUDIANTE
061800             VARYING WKS-STU-IDX FROM 1 BY 1
061900             UNTIL WKS-STU-IDX > WKS-STU-COUNT.
062000 0700-E. EXIT.
062100
062200 0710-CALCULA-GPA-UN-ESTUDIANTE SECTION.
062300     MOVE 0 TO WKS-GPA-SUMA-PUNTOS
062400     MOVE 0 TO WKS-GPA-SUMA-CREDITOS
062500     MOVE 1 TO WKS-CRS-IDX
062600     PERFORM 0720-ACUMULA-CURSO-ESTUDIANTE
062700             VARYING WKS-CRS-IDX FROM 1 BY 1
062800             UNTIL WKS-CRS-IDX > WKS-CRS-COUNT
062900     IF WKS-GPA-SUMA-CREDITOS = 0
063000         MOVE 0 TO GPA-CUMULATIVO(WKS-STU-IDX)
063100     ELSE
063200         COMPUTE GPA-CUMULATIVO(WKS-STU-IDX) ROUNDED =
063300                 WKS-GPA-SUMA-PUNTOS / WKS-GPA-SUMA-CREDITOS
063400     END-IF
063500     MOVE WKS-GPA-SUMA-CREDITOS TO GPA-CREDITO-TOTAL(WKS-STU-IDX)
063600     PERFORM 0730-DETERMINA-STANDING.
063700 0710-E. EXIT.
063800
063900 0720-ACUMULA-CURSO-ESTUDIANTE SECTION.
064000     IF CRW-STUDENT-ID(WKS-CRS-IDX) = STW-ID(WKS-STU-IDX)
064100         COMPUTE WKS-GPA-SUMA-PUNTOS ROUNDED =
064200             WKS-GPA-SUMA-PUNTOS +
064300                 (CRW-PUNTOS-GPA(WKS-CRS-IDX) *
064400                  CRW-CREDIT-HOURS(WKS-CRS-IDX))
064500         ADD CRW-CREDIT-HOURS(WKS-CRS-IDX)
064600             TO WKS-GPA-SUMA-CREDITOS
064700     END-IF.
064800 0720-E. EXIT.
064900*-----------------------------------------------------------------
065000*    DETERMINA-STANDING -- UMBRALES INCLUSIVOS DE ARRIBA HACIA
065100*    ABAJO
065200*-----------------------------------------------------------------
065300 0730-DETERMINA-STANDING SECTION.
065400     EVALUATE TRUE
065500         WHEN GPA-CUMULATIVO(WKS-STU-IDX) NOT < 3.50
065600             MOVE 'DEANS LIST'
065700                 TO GPA-STANDING(WKS-STU-IDX)
065800         WHEN GPA-CUMULATIVO(WKS-STU-IDX) NOT < 3.00
065900             MOVE 'GOOD STANDING'
066000                 TO GPA-STANDING(WKS-STU-IDX)
066100         WHEN GPA-CUMULATIVO(WKS-STU-IDX) NOT < 2.00
066200             MOVE 'SATISFACTORY'
066300                 TO GPA-STANDING(WKS-STU-IDX)
066400         WHEN GPA-CUMULATIVO(WKS-STU-IDX) NOT < 1.00
066500             MOVE 'ACADEMIC WARNING'
066600                 TO GPA-STANDING(WKS-STU-IDX)
066700         WHEN OTHER
066800             MOVE 'ACADEMIC PROBATION'
066900                 TO GPA-STANDING(WKS-STU-IDX)
067000     END-EVALUATE.
067100 0730-E. EXIT.
067200*-----------------------------------------------------------------
067300*    GRABA-MAESTROS -- VUELCA LOS DIRECTORIOS EN MEMORIA A
067400*    STUMAST Y CRSMAST
067500*-----------------------------------------------------------------
067600 0800-GRABA-MAESTROS SECTION.
067700     MOVE 1 TO WKS-STU-IDX
067800     PERFORM 0810-GRABA-UN-ESTUDIANTE
067900             VARYING WKS-STU-IDX FROM 1 BY 1
068000             UNTIL WKS-STU-IDX > WKS-STU-COUNT
068100     MOVE 1 TO WKS-CRS-IDX
068200     PERFORM 0820-GRABA-UNA-INSCRIPCION
068300             VARYING WKS-CRS-IDX FROM 1 BY 1
068400             UNTIL WKS-CRS-IDX > WKS-CRS-COUNT.
068500 0800-E. EXIT.
068600
068700 0810-GRABA-UN-ESTUDIANTE SECTION.
068800     MOVE STW-ID(WKS-STU-IDX)         TO STU-ID
068900     MOVE STW-NAME(WKS-STU-IDX)       TO STU-NAME
069000     MOVE STW-FECHA-ALTA(WKS-STU-IDX) TO STU-FECHA-ALTA
069100     WRITE STU-RECORD.
069200 0810-E. EXIT.
069300
069400 0820-GRABA-UNA-INSCRIPCION SECTION.
069500     MOVE CRW-STUDENT-ID(WKS-CRS-IDX) TO CRS-STUDENT-ID
069600     MOVE CRW-NAME(WKS-CRS-IDX)       TO CRS-NAME
069700     MOVE CRW-CREDIT-HOURS(WKS-CRS-IDX) TO CRS-CREDIT-HOURS
069800     MOVE CRW-PESO-CATEGORIA(WKS-CRS-IDX 1) TO CRS-WEIGHT-HOMEWORK
069900     MOVE CRW-PESO-CATEGORIA(WKS-CRS-IDX 2) TO CRS-WEIGHT-QUIZZES
070000     MOVE CRW-PESO-CATEGORIA(WKS-CRS-IDX 3) TO CRS-WEIGHT-MIDTERM
070100     MOVE CRW-PESO-CATEGORIA(WKS-CRS-IDX 4) TO CRS-WEIGHT-FINAL
070200     WRITE CRS-RECORD.
070300 0820-E. EXIT.
070400*-----------------------------------------------------------------
070500*    IMPRIME-TRANSCRIPCIONES -- UNA TRANSCRIPCION POR ESTUDIANTE
070600*-----------------------------------------------------------------
070700 0900-IMPRIME-TRANSCRIPCIONES SECTION.
070800     MOVE 1 TO WKS-STU-IDX
070900     PERFORM 0910-IMPRIME-UNA-TRANSCRIPCION
071000             VARYING WKS-STU-IDX FROM 1 BY 1
071100             UNTIL WKS-STU-IDX > WKS-STU-COUNT.
071200 0900-E. EXIT.
071300
071400 0910-IMPRIME-UNA-TRANSCRIPCION SECTION.
071500     MOVE GPA-CUMULATIVO(WKS-STU-IDX) TO WKS-MASCARA-GPA
071600     MOVE SPACES TO TRN-LINEA
071700     STRING 'STUDENT: '       DELIMITED BY SIZE
071800            STW-ID(WKS-STU-IDX) DELIMITED BY SIZE
071900            '  '               DELIMITED BY SIZE
072000            STW-NAME(WKS-STU-IDX) DELIMITED BY SIZE
072100            '  GPA: '          DELIMITED BY SIZE
072200            WKS-MASCARA-GPA    DELIMITED BY SIZE
072300            '  CREDIT HOURS: ' DELIMITED BY SIZE
072400            GPA-CREDITO-TOTAL(WKS-STU-IDX) DELIMITED BY SIZE
072500         INTO TRN-LINEA
072600     END-STRING
072700     WRITE TRN-LINEA
072800     MOVE 1 TO WKS-CRS-IDX
072900     PERFORM 0920-TRANSCRIPCION-SI-APLICA
073000             VARYING WKS-CRS-IDX FROM 1 BY 1
073100             UNTIL WKS-CRS-IDX > WKS-CRS-COUNT
073200     MOVE SPACES TO TRN-LINEA
073300     STRING 'ACADEMIC STANDING: ' DELIMITED BY SIZE
073400            GPA-STANDING(WKS-STU-IDX) DELIMITED BY SIZE
073500         INTO TRN-LINEA
073600     END-STRING
073700     WRITE TRN-LINEA.
073800 0910-E. EXIT.
073900
074000 0920-TRANSCRIPCION-SI-APLICA SECTION.
074100     IF CRW-STUDENT-ID(WKS-CRS-IDX) = STW-ID(WKS-STU-IDX)
074200         PERFORM 0930-DETALLE-TRANSCRIPCION
074300     END-IF.
074400 0920-E. EXIT.
074500
074600 0930-DETALLE-TRANSCRIPCION SECTION.
074700     MOVE CRW-NOTA-FINAL(WKS-CRS-IDX) TO WKS-MASCARA-PORCENTAJE
074800     MOVE SPACES TO TRN-LINEA
074900     STRING '  '               DELIMITED BY SIZE
075000            CRW-NAME(WKS-CRS-IDX) DELIMITED BY SIZE
075100            '  CREDITS: '       DELIMITED BY SIZE
075200            CRW-CREDIT-HOURS(WKS-CRS-IDX) DELIMITED BY SIZE
075300            '  GRADE: '         DELIMITED BY SIZE
075400            WKS-MASCARA-PORCENTAJE DELIMITED BY SIZE
075500            '  '                DELIMITED BY SIZE
075600            CRW-LETRA(WKS-CRS-IDX) DELIMITED BY SIZE
075700            '  GPA PTS: '       DELIMITED BY SIZE
075800            CRW-PUNTOS-GPA(WKS-CRS-IDX) DELIMITED BY SIZE
075900         INTO TRN-LINEA
076000     END-STRING
076100     WRITE TRN-LINEA.
076200 0930-E. EXIT.
076300*-----------------------------------------------------------------
076400*    IMPRIME-LISTAS-CURSO -- UNA LISTA DE CLASE POR CADA CURSO
076500*    DISTINTO (POR NOMBRE); SE RECORRE LA TABLA DE INSCRIPCIONES
076600*    E IMPRIME SOLO CUANDO ES LA PRIMERA OCURRENCIA DE ESE NOMBRE
076700*-----------------------------------------------------------------
076800 1000-IMPRIME-LISTAS-CURSO SECTION.
076900     MOVE 1 TO WKS-CRS-IDX
077000     PERFORM 1010-LISTA-SI-PRIMERA-VEZ
077100             VARYING WKS-CRS-IDX FROM 1 BY 1
077200             UNTIL WKS-CRS-IDX > WKS-CRS-COUNT.
077300 1000-E. EXIT.
077400
077500 1010-LISTA-SI-PRIMERA-VEZ SECTION.
077600     MOVE CRW-NAME(WKS-CRS-IDX) TO WKS-NOMBRE-BUSCADO-CRS
077700     SET CURSO-NO-ENCONTRADO TO TRUE
077800     MOVE 1 TO WKS-I
077900     PERFORM 1011-BUSCA-NOMBRE-ANTERIOR
078000             VARYING WKS-I FROM 1 BY 1
078100             UNTIL WKS-I >= WKS-CRS-IDX
078200                OR  CURSO-ENCONTRADO
078300     IF CURSO-NO-ENCONTRADO
078400         PERFORM 1020-IMPRIME-UNA-LISTA-CURSO
078500     END-IF.
078600 1010-E. EXIT.
078700
078800 1011-BUSCA-NOMBRE-ANTERIOR SECTION.
078900     IF CRW-NAME(WKS-I) = WKS-NOMBRE-BUSCADO-CRS
079000         SET CURSO-ENCONTRADO TO TRUE
079100     END-IF.
079200 1011-E. EXIT.
079300
079400 1020-IMPRIME-UNA-LISTA-CURSO SECTION.
079500     MOVE 0 TO WKS-TOTAL-ASIGNACIONES-CURSO
079600     MOVE SPACES TO ROS-LINEA
079700     STRING 'CLASS ROSTER - ' DELIMITED BY SIZE
079800            CRW-NAME(WKS-CRS-IDX) DELIMITED BY SIZE
079900         INTO ROS-LINEA
080000     END-STRING
080100     WRITE ROS-LINEA
080200     PERFORM 1030-CUENTA-INSCRITOS-CURSO
080300             VARYING WKS-I FROM 1 BY 1
080400             UNTIL WKS-I > WKS-CRS-COUNT
080500     MOVE SPACES TO ROS-LINEA
080600     STRING 'TOTAL ENROLLED: ' DELIMITED BY SIZE
080700            WKS-TOTAL-ASIGNACIONES-CURSO DELIMITED BY SIZE
080800         INTO ROS-LINEA
080900     END-STRING
081000     WRITE ROS-LINEA
081100     MOVE SPACES TO ROS-LINEA
081200     STRING 'STUDENT ID  NAME                GRADE %  GPA  '
081300         DELIMITED BY SIZE INTO ROS-LINEA
081400     END-STRING
081500     WRITE ROS-LINEA
081600     MOVE ALL '-' TO ROS-LINEA
081700     WRITE ROS-LINEA
081800     PERFORM 1040-IMPRIME-RENGLON-ROSTER
081900             VARYING WKS-I FROM 1 BY 1
082000             UNTIL WKS-I > WKS-CRS-COUNT.
082100 1020-E. EXIT.
082200
082300 1030-CUENTA-INSCRITOS-CURSO SECTION.
082400     IF CRW-NAME(WKS-I) = WKS-NOMBRE-BUSCADO-CRS
082500         ADD 1 TO WKS-TOTAL-ASIGNACIONES-CURSO
082600     END-IF.
082700 1030-E. EXIT.
082800
082900 1040-IMPRIME-RENGLON-ROSTER SECTION.
083000     IF CRW-NAME(WKS-I) NOT = WKS-NOMBRE-BUSCADO-CRS
083100         GO TO 1040-E
083200     END-IF
083300     SET ESTUDIANTE-NO-ENCONTRADO TO TRUE
083400     MOVE CRW-STUDENT-ID(WKS-I)   TO WKS-ID-BUSCADO-STU
083500     PERFORM 0320-BUSCA-ESTUDIANTE
083600     IF CRW-CONTEO-ASIG(WKS-I 1) = 0
083700        AND CRW-CONTEO-ASIG(WKS-I 2) = 0
083800        AND CRW-CONTEO-ASIG(WKS-I 3) = 0
083900        AND CRW-CONTEO-ASIG(WKS-I 4) = 0
084000         MOVE SPACES TO ROS-LINEA
084100         STRING CRW-STUDENT-ID(WKS-I)   DELIMITED BY SIZE
084200                '  '                    DELIMITED BY SIZE
084300                STW-NAME(WKS-STU-IDX)   DELIMITED BY SIZE
084400                '  N/A'                 DELIMITED BY SIZE
084500             INTO ROS-LINEA
084600         END-STRING
084700     ELSE
084800         MOVE CRW-NOTA-FINAL(WKS-I) TO WKS-MASCARA-PORCENTAJE
084900         MOVE GPA-CUMULATIVO(WKS-STU-IDX) TO WKS-MASCARA-GPA
085000         MOVE SPACES TO ROS-LINEA
085100         STRING CRW-STUDENT-ID(WKS-I)   DELIMITED BY SIZE
085200                '  '                    DELIMITED BY SIZE
085300                STW-NAME(WKS-STU-IDX)   DELIMITED BY SIZE
085400                '  '                    DELIMITED BY SIZE
085500                WKS-MASCARA-PORCENTAJE  DELIMITED BY SIZE
085600                ' '                     DELIMITED BY SIZE
085700                CRW-LETRA(WKS-I)        DELIMITED BY SIZE
085800                '  '                    DELIMITED BY SIZE
085900                WKS-MASCARA-GPA         DELIMITED BY SIZE
086000             INTO ROS-LINEA
086100         END-STRING
086200     END-IF
086300     WRITE ROS-LINEA.
086400 1040-E. EXIT.
086500*-----------------------------------------------------------------
086600*    IMPRIME-RESUMEN -- UN RENGLON POR ESTUDIANTE, CON LOS
086700*    PROMEDIOS DE CONTROL AL FINAL
086800*-----------------------------------------------------------------
086900 1100-IMPRIME-RESUMEN SECTION.
087000     MOVE 0 TO WKS-SUMA-GPA
087100     MOVE 0 TO WKS-SUMA-CREDITOS
087200     MOVE SPACES TO SUM-LINEA
087300     STRING 'GRADEBOOK SUMMARY REPORT' DELIMITED BY SIZE
087400         INTO SUM-LINEA
087500     END-STRING
087600     WRITE SUM-LINEA
087700     MOVE 1 TO WKS-STU-IDX
087800     PERFORM 1110-IMPRIME-RENGLON-RESUMEN
087900             VARYING WKS-STU-IDX FROM 1 BY 1
088000             UNTIL WKS-STU-IDX > WKS-STU-COUNT
088100     IF WKS-STU-COUNT = 0
088200         MOVE 0 TO WKS-PROMEDIO-GPA
088300         MOVE 0 TO WKS-PROMEDIO-CREDITOS
088400     ELSE
088500         COMPUTE WKS-PROMEDIO-GPA ROUNDED =
088600                 WKS-SUMA-GPA / WKS-STU-COUNT
088700         COMPUTE WKS-PROMEDIO-CREDITOS ROUNDED =
088800                 WKS-SUMA-CREDITOS / WKS-STU-COUNT
088900     END-IF
089000     MOVE WKS-PROMEDIO-GPA TO WKS-MASCARA-GPA
089100     MOVE SPACES TO SUM-LINEA
089200     STRING 'AVERAGE GPA: '    DELIMITED BY SIZE
089300            WKS-MASCARA-GPA     DELIMITED BY SIZE
089400            '  AVERAGE CREDIT HOURS: ' DELIMITED BY SIZE
089500            WKS-PROMEDIO-CREDITOS DELIMITED BY SIZE
089600         INTO SUM-LINEA
089700     END-STRING
089800     WRITE SUM-LINEA.
089900 1100-E. EXIT.
090000
090100 1110-IMPRIME-RENGLON-RESUMEN SECTION.
090200     MOVE GPA-CUMULATIVO(WKS-STU-IDX) TO WKS-MASCARA-GPA
090300     MOVE SPACES TO SUM-LINEA
090400     STRING STW-ID(WKS-STU-IDX)        DELIMITED BY SIZE
090500            '  '                       DELIMITED BY SIZE
090600            STW-NAME(WKS-STU-IDX)      DELIMITED BY SIZE
090700            '  '                       DELIMITED BY SIZE
090800            WKS-MASCARA-GPA            DELIMITED BY SIZE
090900            '  '                       DELIMITED BY SIZE
091000            GPA-CREDITO-TOTAL(WKS-STU-IDX) DELIMITED BY SIZE
091100            '  '                       DELIMITED BY SIZE
091200            GPA-STANDING(WKS-STU-IDX)  DELIMITED BY SIZE
091300         INTO SUM-LINEA
091400     END-STRING
091500     WRITE SUM-LINEA
091600     ADD GPA-CUMULATIVO(WKS-STU-IDX)    TO WKS-SUMA-GPA
091700     ADD GPA-CREDITO-TOTAL(WKS-STU-IDX) TO WKS-SUMA-CREDITOS.
091800 1110-E. EXIT.
091900*-----------------------------------------------------------------
092000*    IMPRIME-DETALLE-CURSOS -- UN DETALLE POR CADA INSCRIPCION,
092100*    CON EL DESGLOSE DE LAS 4 CATEGORIAS Y EL LISTADO COMPLETO DE
092200*    ASIGNACIONES
092300*-----------------------------------------------------------------
092400 1200-IMPRIME-DETALLE-CURSOS SECTION.
092500     MOVE 1 TO WKS-CRS-IDX
092600     PERFORM 1210-IMPRIME-UN-DETALLE-CURSO
092700             VARYING WKS-CRS-IDX FROM 1 BY 1
092800             UNTIL WKS-CRS-IDX > WKS-CRS-COUNT.
092900 1200-E. EXIT.
093000
093100 1210-IMPRIME-UN-DETALLE-CURSO SECTION.
093200     MOVE CRW-NOTA-FINAL(WKS-CRS-IDX) TO WKS-MASCARA-PORCENTAJE
093300     MOVE SPACES TO CRR-LINEA
093400     STRING CRW-STUDENT-ID(WKS-CRS-IDX) DELIMITED BY SIZE
093500            ' '                          DELIMITED BY SIZE
093600            CRW-NAME(WKS-CRS-IDX)        DELIMITED BY SIZE
093700            '  CREDITS: '                DELIMITED BY SIZE
093800            CRW-CREDIT-HOURS(WKS-CRS-IDX) DELIMITED BY SIZE
093900            '  GRADE: '                  DELIMITED BY SIZE
094000            WKS-MASCARA-PORCENTAJE       DELIMITED BY SIZE
094100            ' '                          DELIMITED BY SIZE
094200            CRW-LETRA(WKS-CRS-IDX)        DELIMITED BY SIZE
094300            '  GPA PTS: '                 DELIMITED BY SIZE
094400            CRW-PUNTOS-GPA(WKS-CRS-IDX)   DELIMITED BY SIZE
094500         INTO CRR-LINEA
094600     END-STRING
094700     WRITE CRR-LINEA
094800     MOVE 1 TO WKS-CAT-IDX
094900     PERFORM 1220-IMPRIME-UNA-CATEGORIA
095000             VARYING WKS-CAT-IDX FROM 1 BY 1
095100             UNTIL WKS-CAT-IDX > 4
095200     MOVE 1 TO WKS-ASGN-IDX
095300     PERFORM 1230-ASIGNACION-SI-APLICA
095400             VARYING WKS-ASGN-IDX FROM 1 BY 1
095500             UNTIL WKS-ASGN-IDX > WKS-ASGN-COUNT.
095600 1210-E. EXIT.
095700
095800 1220-IMPRIME-UNA-CATEGORIA SECTION.
095900     IF CRW-SUMA-POSIBLE(WKS-CRS-IDX WKS-CAT-IDX) = 0
096000         MOVE 0 TO WKS-MASCARA-CATEGORIA-PORCENTAJE
096100     ELSE
096200         COMPUTE WKS-MASCARA-CATEGORIA-PORCENTAJE ROUNDED =
096300                 (CRW-SUMA-GANADO(WKS-CRS-IDX WKS-CAT-IDX) /
096400                  CRW-SUMA-POSIBLE(WKS-CRS-IDX WKS-CAT-IDX)) * 100
096500     END-IF
096600     MOVE SPACES TO CRR-LINEA
096700     STRING '  '                DELIMITED BY SIZE
096800            WKS-NOMBRE-CAT-TABLA(WKS-CAT-IDX) DELIMITED BY SIZE
096900            ' WEIGHT: '          DELIMITED BY SIZE
097000            CRW-PESO-CATEGORIA(WKS-CRS-IDX WKS-CAT-IDX)
097100                                 DELIMITED BY SIZE
097200            '  AVG: '            DELIMITED BY SIZE
097300            WKS-MASCARA-CATEGORIA-PORCENTAJE DELIMITED BY SIZE
097400            '  COUNT: '          DELIMITED BY SIZE
097500            CRW-CONTEO-ASIG(WKS-CRS-IDX WKS-CAT-IDX)
097600                                 DELIMITED BY SIZE
097700         INTO CRR-LINEA
097800     END-STRING
097900     WRITE CRR-LINEA.
098000 1220-E. EXIT.
098100
098200 1230-ASIGNACION-SI-APLICA SECTION.
098300     IF WASG-OWNER-CRS-IDX(WKS-ASGN-IDX) = WKS-CRS-IDX
098400         PERFORM 1240-IMPRIME-UNA-ASIGNACION
098500     END-IF.
098600 1230-E. EXIT.
098700
098800 1240-IMPRIME-UNA-ASIGNACION SECTION.
098900     IF WASG-POINTS-POSSIBLE(WKS-ASGN-IDX) = 0
099000         MOVE 0 TO WKS-MASCARA-CATEGORIA-PORCENTAJE
099100     ELSE
099200         COMPUTE WKS-MASCARA-CATEGORIA-PORCENTAJE ROUNDED =
099300                 (WASG-POINTS-EARNED(WKS-ASGN-IDX) /
099400                  WASG-POINTS-POSSIBLE(WKS-ASGN-IDX)) * 100
099500     END-IF
099600     MOVE SPACES TO CRR-LINEA
099700     STRING '    '                DELIMITED BY SIZE
099800            WASG-NAME(WKS-ASGN-IDX) DELIMITED BY SIZE
099900            ' EARNED: '            DELIMITED BY SIZE
100000            WASG-POINTS-EARNED(WKS-ASGN-IDX) DELIMITED BY SIZE
100100            ' POSSIBLE: '          DELIMITED BY SIZE
100200            WASG-POINTS-POSSIBLE(WKS-ASGN-IDX) DELIMITED BY SIZE
100300            ' CAT: '               DELIMITED BY SIZE
100400            WASG-CATEGORY(WKS-ASGN-IDX) DELIMITED BY SIZE
100500            ' PCT: '               DELIMITED BY SIZE
100600            WKS-MASCARA-CATEGORIA-PORCENTAJE DELIMITED BY SIZE
100700         INTO CRR-LINEA
100800     END-STRING
100900     WRITE CRR-LINEA.
101000 1240-E. EXIT.
101100
101200 1800-CIERRA-ARCHIVOS SECTION.
101300     CLOSE STUMAST CRSMAST ASGNDTL TRANSCPT ROSTRPT SUMRPT CRSRPT.
101400 1800-E. EXIT.
