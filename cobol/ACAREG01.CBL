000100*****************************************************************
000200* FECHA       : 12/02/1987                                      *
000300* PROGRAMADOR : RAMON GUTIERREZ DURAN (RGGD)                     *
000400* APLICACION  : REGISTRO ACADEMICO - CALIFICACIONES
000500* PROGRAMA    : ACAREG01                                         *
000600* TIPO        : BATCH (SUBPROGRAMA, CALLED)                      *
000700* DESCRIPCION : APLICA LAS REGLAS DE CALIFICACION DE UNA SOLA
000800*             : INSCRIPCION -- VALIDA Y ACUMULA ASIGNACIONES POR *
000900*             : CATEGORIA, CALCULA EL PROMEDIO POR CATEGORIA, LA *
001000*             : NOTA FINAL PONDERADA, LA LETRA Y LOS PUNTOS GPA,
001100*             : Y VALIDA QUE LOS 4 PESOS DE CATEGORIA SUMEN
001200*             : 100.00.  RECIBE EL RENGLON DE LA ASIGNACION Y EL
001300*             : AREA DE PARAMETROS POR LINKAGE.                  *
001400* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE MEMORIA)                 *
001500* ACCION (ES) : V=VALIDA/ACUMULA ASIGNACION, G=CALCULA NOTA,
001600*             : W=VALIDA PESOS DE CATEGORIA
001700* PROGRAMA(S) : NINGUNO (ES CALLED POR ACACAL01)                 *
001800* INSTALADO   : 12/02/1987
001900* BPM/RATIONAL: N/A (PRE-BPM)
002000* NOMBRE      : MOTOR DE REGLAS DE CALIFICACION
002100*-----------------------------------------------------------------
002200*    HISTORIAL DE CAMBIOS                                        *
002300*    FECHA      INIC  TICKET   DESCRIPCION                       *
002400*    12/02/1987 RGGD  N/A      CREACION ORIGINAL (VALIDA Y
002500*                               ACUMULA ASIGNACION POR CATEGORIA)
002600*    19/10/1990 RGGD  CR-0271  SE AGREGA LA ACCION G (CALCULO DE
002700*                               NOTA FINAL PONDERADA Y LETRA)
002800*    03/05/1993 LMCH  CR-0455  SE AGREGA LA ACCION W (VALIDACION
002900*                               DE PESOS DE CATEGORIA AL INSCRIBIR
003000*    22/01/1998 RGGD  Y2K-009  REVISION DE SIGLO, SIN CAMPOS DE
003100*                               FECHA DE 2 DIGITOS EN ESTE PROGRAM
003200*    14/09/2002 JMAL  CR-0902  SE ACLARA QUE LAS CATEGORIAS SIN
003300*                               ASIGNACIONES NO CUENTAN EN LA NOTA
003400*    11/06/2009 JMAL  CR-1198  SE AGREGA TOLERANCIA DE 0.01 EN LA
003500*                               VALIDACION DE PESOS DE CATEGORIA
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. ACAREG01.
003900 AUTHOR. RAMON GUTIERREZ DURAN.
004000 INSTALLATION. UNIVERSIDAD - DEPARTAMENTO DE REGISTRO.
004100 DATE-WRITTEN. 12/02/1987.
004200 DATE-COMPILED.
004300 SECURITY. USO INTERNO - DEPARTAMENTO DE REGISTRO UNICAMENTE.
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000*-----------------------------------------------------------------
005100*    INDICE DE CATEGORIA Y ACUMULADORES DE TRABAJO PARA LA
005200*    ACCION G (CALCULO DE NOTA FINAL PONDERADA)
005300*-----------------------------------------------------------------
005400 01  WKS-AREA-TRABAJO.
005500     05  WKS-IDX-CAT                   PIC 9(01) COMP.
005600     05  WKS-PROMEDIO-CAT               PIC S9(03)V99 COMP-3.
005700     05  WKS-SUMA-PESADA                PIC S9(05)V99 COMP-3.
005800     05  WKS-PESO-TOTAL                 PIC S9(03)V99 COMP-3.
005900     05  WKS-SUMA-PESOS                 PIC S9(03)V99 COMP-3.
006000     05  WKS-DIFERENCIA                 PIC S9(03)V99 COMP-3.
006100*-----------------------------------------------------------------
006200*    VISTA DE TRABAJO DE LA NOTA FINAL (SEPARA EL SIGNO PARA LOS
006300*    DISPLAYS DE AUDITORIA DE ESTE PROGRAMA)
006400*-----------------------------------------------------------------
006500 01  WKS-NOTA-AUDITORIA                PIC S9(03)V9 COMP-3.
006600 01  WKS-NOTA-AUDITORIA-R REDEFINES WKS-NOTA-AUDITORIA.
006700     05  WKS-AUDIT-SIGNO                PIC X(01).
006800     05  WKS-AUDIT-DIGITOS              PIC 9(03)V9.
006900*-----------------------------------------------------------------
007000*    UMBRALES DE LETRA (LIMITE INFERIOR INCLUSIVO DE CADA LETRA)
007100*-----------------------------------------------------------------
007200 01  WKS-UMBRALES-LETRA.
007300     05  WKS-UMBRAL-A                  PIC 9(03)V9 COMP-3
007400                                        VALUE 90.0.
007500     05  WKS-UMBRAL-B                  PIC 9(03)V9 COMP-3
007600                                        VALUE 80.0.
007700     05  WKS-UMBRAL-C                  PIC 9(03)V9 COMP-3
007800                                        VALUE 70.0.
007900     05  WKS-UMBRAL-D                  PIC 9(03)V9 COMP-3
008000                                        VALUE 60.0.
008100*-----------------------------------------------------------------
008200*    VISTA DE LOS UMBRALES COMO TABLA (PARA FUTURAS RUTINAS DE
008300*    BITACORA QUE RECORRAN LOS UMBRALES POR INDICE)
008400*-----------------------------------------------------------------
008500 01  WKS-UMBRALES-LETRA-R REDEFINES WKS-UMBRALES-LETRA.
008600     05  WKS-UMBRAL-TABLA OCCURS 4 TIMES PIC 9(03)V9 COMP-3.
008700*-----------------------------------------------------------------
008800*    CATALOGO DE MOTIVOS DE RECHAZO (TEXTO FIJO REUTILIZADO POR
008900*    TODAS LAS SECCIONES DE VALIDACION)
009000*-----------------------------------------------------------------
009100 01  WKS-MOTIVOS.
009200     05  WKS-MOTIVO-NOMBRE             PIC X(60)   VALUE
009300         'ASSIGNMENT NAME MUST NOT BE BLANK'.
009400     05  WKS-MOTIVO-POSIBLE            PIC X(60)   VALUE
009500         'POINTS POSSIBLE MUST BE GREATER THAN ZERO'.
009600     05  WKS-MOTIVO-GANADO             PIC X(60)   VALUE
009700         'POINTS EARNED MUST BE BETWEEN ZERO AND POINTS POSSIBLE'.
009800     05  WKS-MOTIVO-CATEGORIA          PIC X(60)   VALUE
009900         'ASSIGNMENT CATEGORY IS NOT VALID'.
010000     05  WKS-MOTIVO-PESOS              PIC X(60)   VALUE
010100         'CATEGORY WEIGHTS MUST SUM TO 100.00'.
010200*-----------------------------------------------------------------
010300*    VISTA DEL CATALOGO DE MOTIVOS COMO TABLA (PARA FUTURAS
010400*    RUTINAS DE BITACORA QUE RECORRAN LOS MOTIVOS POR INDICE)
010500*-----------------------------------------------------------------
010600 01  WKS-MOTIVOS-R REDEFINES WKS-MOTIVOS.
010700     05  WKS-MOTIVO-TABLA OCCURS 5 TIMES PIC X(60).
010800 LINKAGE SECTION.
010900 COPY ASGNDTL.
011000 01  LK-PARM-AREA.
011100     05  LK-ACCION                     PIC X(01).
011200         88  LK-ACCION-VALIDA-ASGN          VALUE 'V'.
011300         88  LK-ACCION-CALCULA-NOTA         VALUE 'G'.
011400         88  LK-ACCION-VALIDA-PESOS         VALUE 'W'.
011500     05  LK-SUMAS-CATEGORIA.
011600         10  LK-SUMA-GANADO  OCCURS 4 TIMES PIC S9(07)V99 COMP-3.
011700         10  LK-SUMA-POSIBLE OCCURS 4 TIMES PIC S9(07)V99 COMP-3.
011800         10  LK-CONTEO-ASIG  OCCURS 4 TIMES PIC 9(04) COMP.
011900     05  LK-PESOS.
012000         10  LK-PESO-CATEGORIA OCCURS 4 TIMES PIC 9(03)V99 COMP-3.
012100     05  LK-NOTA-FINAL                 PIC 9(03)V9 COMP-3.
012200     05  LK-LETRA                      PIC X(01).
012300     05  LK-PUNTOS-GPA                 PIC 9(01)V9 COMP-3.
012400     05  LK-STATUS                     PIC X(01).
012500         88  LK-STATUS-EXITOSO              VALUE 'S'.
012600         88  LK-STATUS-RECHAZADO            VALUE 'F'.
012700     05  LK-RAZON                      PIC X(60).
012800 PROCEDURE DIVISION USING ASGN-RECORD LK-PARM-AREA.
012900 0100-PRINCIPAL SECTION.
013000     SET LK-STATUS-EXITOSO       TO TRUE
013100     MOVE SPACES                 TO LK-RAZON
013200     EVALUATE TRUE
013300         WHEN LK-ACCION-VALIDA-ASGN
013400             PERFORM 1000-VALIDA-ASIGNACION THRU 1000-E
013500             IF LK-STATUS-EXITOSO
013600                 PERFORM 1100-ACUMULA-ASIGNACION THRU 1100-E
013700             END-IF
013800         WHEN LK-ACCION-CALCULA-NOTA
013900             PERFORM 1200-CALCULA-PROMEDIOS THRU 1200-E
014000             PERFORM 1300-CALCULA-NOTA-FINAL THRU 1300-E
014100             PERFORM 1400-DETERMINA-LETRA THRU 1400-E
014200             PERFORM 1500-DETERMINA-PUNTOS-GPA THRU 1500-E
014300         WHEN LK-ACCION-VALIDA-PESOS
014400             PERFORM 1600-VALIDA-PESOS THRU 1600-E
014500     END-EVALUATE.
014600 0100-E. EXIT PROGRAM.
014700*-----------------------------------------------------------------
014800*    VALIDA-ASIGNACION -- NOMBRE NO EN BLANCO, PUNTOS POSIBLES
014900*    MAYOR A CERO, PUNTOS GANADOS ENTRE CERO Y LO POSIBLE, Y
015000*    CATEGORIA UNA DE LAS 4 DEFINIDAS
015100*-----------------------------------------------------------------
015200 1000-VALIDA-ASIGNACION SECTION.
015300     IF ASGN-NAME = SPACES
015400         SET LK-STATUS-RECHAZADO  TO TRUE
015500         MOVE WKS-MOTIVO-NOMBRE   TO LK-RAZON
015600         GO TO 1000-E
015700     END-IF
015800     IF ASGN-POINTS-POSSIBLE NOT > 0
015900         SET LK-STATUS-RECHAZADO  TO TRUE
016000         MOVE WKS-MOTIVO-POSIBLE  TO LK-RAZON
016100         GO TO 1000-E
016200     END-IF
016300     IF ASGN-POINTS-EARNED < 0
016400        OR ASGN-POINTS-EARNED > ASGN-POINTS-POSSIBLE
016500         SET LK-STATUS-RECHAZADO  TO TRUE
016600         MOVE WKS-MOTIVO-GANADO   TO LK-RAZON
016700         GO TO 1000-E
016800     END-IF
016900     IF NOT (ASGN-CAT-HOMEWORK OR ASGN-CAT-QUIZZES
017000             OR ASGN-CAT-MIDTERM OR ASGN-CAT-FINAL)
017100         SET LK-STATUS-RECHAZADO  TO TRUE
017200         MOVE WKS-MOTIVO-CATEGORIA TO LK-RAZON
017300     END-IF.
017400 1000-E. EXIT.
017500*-----------------------------------------------------------------
017600*    ACUMULA-ASIGNACION -- SUMA LOS PUNTOS GANADOS Y POSIBLES A
017700*    LA CATEGORIA QUE CORRESPONDA Y SUBE SU CONTADOR
017800*-----------------------------------------------------------------
017900 1100-ACUMULA-ASIGNACION SECTION.
018000     EVALUATE TRUE
018100         WHEN ASGN-CAT-HOMEWORK
018200             MOVE 1 TO WKS-IDX-CAT
018300         WHEN ASGN-CAT-QUIZZES
018400             MOVE 2 TO WKS-IDX-CAT
018500         WHEN ASGN-CAT-MIDTERM
018600             MOVE 3 TO WKS-IDX-CAT
018700         WHEN ASGN-CAT-FINAL
018800             MOVE 4 TO WKS-IDX-CAT
018900     END-EVALUATE
019000     ADD ASGN-POINTS-EARNED    TO LK-SUMA-GANADO(WKS-IDX-CAT)
019100     ADD ASGN-POINTS-POSSIBLE  TO LK-SUMA-POSIBLE(WKS-IDX-CAT)
019200     ADD 1                     TO LK-CONTEO-ASIG(WKS-IDX-CAT).
019300 1100-E. EXIT.
019400*-----------------------------------------------------------------
019500*    CALCULA-PROMEDIOS -- RECORRE LAS 4 CATEGORIAS; LAS QUE NO
019600*    TIENEN ASIGNACIONES NO APORTAN A LA SUMA PESADA NI AL PESO
019700*    TOTAL (CR-0902)
019800*-----------------------------------------------------------------
019900 1200-CALCULA-PROMEDIOS SECTION.
020000     MOVE 0 TO WKS-SUMA-PESADA
020100     MOVE 0 TO WKS-PESO-TOTAL
020200     PERFORM 1210-ACUMULA-UNA-CATEGORIA
020300             VARYING WKS-IDX-CAT FROM 1 BY 1
020400             UNTIL WKS-IDX-CAT > 4.
020500 1200-E. EXIT.
020600
020700 1210-ACUMULA-UNA-CATEGORIA SECTION.
020800     IF LK-CONTEO-ASIG(WKS-IDX-CAT) > 0
020900         COMPUTE WKS-PROMEDIO-CAT ROUNDED =
021000                 (LK-SUMA-GANADO(WKS-IDX-CAT) /
021100                  LK-SUMA-POSIBLE(WKS-IDX-CAT)) * 100
021200         COMPUTE WKS-SUMA-PESADA ROUNDED =
021300                 WKS-SUMA-PESADA +
021400                 (WKS-PROMEDIO-CAT *
021500                  (LK-PESO-CATEGORIA(WKS-IDX-CAT) / 100))
021600         ADD LK-PESO-CATEGORIA(WKS-IDX-CAT) TO WKS-PESO-TOTAL
021700     END-IF.
021800 1210-E. EXIT.
021900*-----------------------------------------------------------------
022000*    CALCULA-NOTA-FINAL -- SI NINGUNA CATEGORIA TIENE
022100*    ASIGNACIONES LA NOTA ES CERO; DE LO CONTRARIO SE RENORMALIZA
022200*    SOBRE EL PESO QUE REALMENTE SE USO
022300*-----------------------------------------------------------------
022400 1300-CALCULA-NOTA-FINAL SECTION.
022500     IF WKS-PESO-TOTAL = 0
022600         MOVE 0 TO LK-NOTA-FINAL
022700     ELSE
022800         COMPUTE LK-NOTA-FINAL ROUNDED =
022900                 (WKS-SUMA-PESADA / WKS-PESO-TOTAL) * 100
023000     END-IF.
023100 1300-E. EXIT.
023200*-----------------------------------------------------------------
023300*    DETERMINA-LETRA -- UMBRALES INCLUSIVOS DE ARRIBA HACIA ABAJO
023400*-----------------------------------------------------------------
023500 1400-DETERMINA-LETRA SECTION.
023600     EVALUATE TRUE
023700         WHEN LK-NOTA-FINAL NOT < WKS-UMBRAL-A
023800             MOVE 'A' TO LK-LETRA
023900         WHEN LK-NOTA-FINAL NOT < WKS-UMBRAL-B
024000             MOVE 'B' TO LK-LETRA
024100         WHEN LK-NOTA-FINAL NOT < WKS-UMBRAL-C
024200             MOVE 'C' TO LK-LETRA
024300         WHEN LK-NOTA-FINAL NOT < WKS-UMBRAL-D
024400             MOVE 'D' TO LK-LETRA
024500         WHEN OTHER
024600             MOVE 'F' TO LK-LETRA
024700     END-EVALUATE.
024800 1400-E. EXIT.
024900*-----------------------------------------------------------------
025000*    DETERMINA-PUNTOS-GPA -- A=4.0, B=3.0, C=2.0, D=1.0, F=0.0
025100*-----------------------------------------------------------------
025200 1500-DETERMINA-PUNTOS-GPA SECTION.
025300     EVALUATE LK-LETRA
025400         WHEN 'A'
025500             MOVE 4.0 TO LK-PUNTOS-GPA
025600         WHEN 'B'
025700             MOVE 3.0 TO LK-PUNTOS-GPA
025800         WHEN 'C'
025900             MOVE 2.0 TO LK-PUNTOS-GPA
026000         WHEN 'D'
026100             MOVE 1.0 TO LK-PUNTOS-GPA
026200         WHEN OTHER
026300             MOVE 0.0 TO LK-PUNTOS-GPA
026400     END-EVALUATE.
026500 1500-E. EXIT.
026600*-----------------------------------------------------------------
026700*    VALIDA-PESOS -- LOS 4 PESOS DEBEN SUMAR 100.00 CON TOLERANCIA
026800*    DE 0.01 DE ARRIBA O DE ABAJO (CR-1198)
026900*-----------------------------------------------------------------
027000 1600-VALIDA-PESOS SECTION.
027100     COMPUTE WKS-SUMA-PESOS ROUNDED =
027200             LK-PESO-CATEGORIA(1) + LK-PESO-CATEGORIA(2) +
027300             LK-PESO-CATEGORIA(3) + LK-PESO-CATEGORIA(4)
027400     COMPUTE WKS-DIFERENCIA ROUNDED = WKS-SUMA-PESOS - 100.00
027500     IF WKS-DIFERENCIA < 0
027600         COMPUTE WKS-DIFERENCIA ROUNDED = WKS-DIFERENCIA * -1
027700     END-IF
027800     IF WKS-DIFERENCIA > 0.01
027900         SET LK-STATUS-RECHAZADO  TO TRUE
028000         MOVE WKS-MOTIVO-PESOS    TO LK-RAZON
028100     ELSE
028200         SET LK-STATUS-EXITOSO    TO TRUE
028300     END-IF.
028400 1600-E. EXIT.
