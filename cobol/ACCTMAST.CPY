000100*****************************************************************
000200*    COPY MEMBER   : ACCTMAST                                   *
000300*    DESCRIPCION    : LAYOUT DEL MAESTRO DE CUENTAS (CHECKING/  *
000400*                   : SAVINGS).  UNA OCURRENCIA POR CUENTA.     *
000500*                   : SE USA COMO FD DEL ARCHIVO DE SALIDA      *
000600*                   : ACCTMAST Y COMO PLANTILLA DE LA TABLA     *
000700*                   : DE CUENTAS EN WORKING-STORAGE DE BANCTA01.*
000800*    LONGITUD       : 62 POSICIONES                             *
000900*-----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS                                       *
001100*    FECHA      INIC  DESCRIPCION                               *
001200*    19/03/1983 PEDR  CREACION ORIGINAL DEL LAYOUT               *
001300*    07/11/1986 LMCH  SE AGREGA CONTADOR DE RETIROS MENSUAL      *
001400*    22/01/1998 RGGD  REVISION DE SIGLO (AA-FECHA-MTTO A AAAA)   *
001500*    17/11/2011 JMAL  CR-1390 SE AGREGA ACCT-STATUS (ABIERTA/    *
001600*                     CERRADA) Y ACCT-FECHA-MTTO PARA SOPORTAR  *
001700*                     EL CIERRE DE CUENTAS                      *
001800*-----------------------------------------------------------------
001900 01  ACCT-RECORD.
002000     05  ACCT-NUMBER                 PIC 9(04).
002100     05  ACCT-TYPE                   PIC X(01).
002200         88  ACCT-TYPE-CHECKING           VALUE 'C'.
002300         88  ACCT-TYPE-SAVINGS            VALUE 'S'.
002400     05  ACCT-CUSTOMER-NAME           PIC X(30).
002500     05  ACCT-BALANCE                 PIC S9(09)V99 COMP-3.
002600     05  ACCT-MONTHLY-TXN-COUNT       PIC 9(04).
002700     05  ACCT-MONTHLY-WD-COUNT        PIC 9(04).
002800     05  ACCT-STATUS                  PIC X(01)   VALUE 'A'.
002900         88  ACCT-STATUS-ABIERTA           VALUE 'A'.
003000         88  ACCT-STATUS-CERRADA           VALUE 'C'.
003100     05  ACCT-FECHA-MTTO              PIC 9(08)   VALUE ZEROES.
003200*-----------------------------------------------------------------
003300*    VISTA ALTERNA DE LA FECHA DE MANTENIMIENTO (AAAA-MM-DD)     *
003400*-----------------------------------------------------------------
003500     05  ACCT-FECHA-MTTO-R REDEFINES ACCT-FECHA-MTTO.
003600         10  ACCT-MTTO-AAAA           PIC 9(04).
003700         10  ACCT-MTTO-MM             PIC 9(02).
003800         10  ACCT-MTTO-DD             PIC 9(02).
003900     05  FILLER                        PIC X(04)   VALUE SPACES.
