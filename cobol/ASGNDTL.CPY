000100*****************************************************************
000200*    COPY MEMBER   : ASGNDTL                                    *
000300*    DESCRIPCION    : LAYOUT DEL DETALLE DE ASIGNACIONES        *
000400*                   : CALIFICADAS.  UNA OCURRENCIA POR TRABAJO  *
000500*                   : POSTEADO.  SIN LLAVE PROPIA: QUEDA         *
000600*                   : ASOCIADO AL ESTUDIANTE+CURSO QUE LA        *
000700*                   : CONTIENE POR POSICION, NO POR CAMPO.       *
000800*    LONGITUD       : 42 POSICIONES                              *
000900*-----------------------------------------------------------------
001000*    HISTORIAL DE CAMBIOS                                       *
001100*    FECHA      INIC  DESCRIPCION                               *
001200*    04/09/1984 RGGD  CREACION ORIGINAL DEL LAYOUT               *
001300*    02/02/1993 LMCH  SE AGREGAN LAS 4 CATEGORIAS FIJAS          *
001400*-----------------------------------------------------------------
001500 01  ASGN-RECORD.
001600     05  ASGN-NAME                     PIC X(30).
001700     05  ASGN-POINTS-EARNED             PIC S9(05)V99 COMP-3.
001800     05  ASGN-POINTS-POSSIBLE            PIC S9(05)V99 COMP-3.
001900     05  ASGN-CATEGORY                  PIC X(01).
002000         88  ASGN-CAT-HOMEWORK               VALUE 'H'.
002100         88  ASGN-CAT-QUIZZES                VALUE 'Q'.
002200         88  ASGN-CAT-MIDTERM                VALUE 'M'.
002300         88  ASGN-CAT-FINAL                  VALUE 'E'.
002400     05  FILLER                        PIC X(04)   VALUE SPACES.
