000100*****************************************************************
000200*    COPY MEMBER   : XFERREQ                                    *
000300*    DESCRIPCION    : LAYOUT DE LA SOLICITUD DE TRASPASO ENTRE  *
000400*                   : DOS CUENTAS.  ARCHIVO DE ENTRADA LEIDO    *
000500*                   : POR BANCTA01 EN ORDEN DE LLEGADA.         *
000600*    LONGITUD       : 20 POSICIONES                              *
000700*-----------------------------------------------------------------
000800*    HISTORIAL DE CAMBIOS                                       *
000900*    FECHA      INIC  DESCRIPCION                               *
001000*    19/03/1983 PEDR  CREACION ORIGINAL DEL LAYOUT               *
001100*-----------------------------------------------------------------
001200 01  XFER-REQUEST.
001300     05  XFER-FROM-ACCOUNT             PIC 9(04).
001400     05  XFER-TO-ACCOUNT               PIC 9(04).
001500     05  XFER-AMOUNT                   PIC S9(07)V99 COMP-3.
001600     05  FILLER                        PIC X(06)   VALUE SPACES.
001700*-----------------------------------------------------------------
001800*    VISTA DE VALIDACION RAPIDA (CUENTAS IGUALES = TRASPASO      *
001900*    A SI MISMA, RECHAZADO POR REGLA DE NEGOCIO)                 *
002000*-----------------------------------------------------------------
002100 01  XFER-CUENTAS-R REDEFINES XFER-REQUEST.
002200     05  XFER-CTAS-PAR.
002300         10  XFER-CTA-ORIGEN           PIC 9(04).
002400         10  XFER-CTA-DESTINO          PIC 9(04).
002500     05  FILLER                        PIC X(12).
