000100*****************************************************************
000200* FECHA       : 11/04/1983                                      *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : BANCA - CUENTAS DE DEPOSITO                      *
000500* PROGRAMA    : BANRGL01                                         *
000600* TIPO        : BATCH (SUBPROGRAMA, CALLED)                      *
000700* DESCRIPCION : APLICA LAS REGLAS DE NEGOCIO DE UNA SOLA CUENTA -*
000800*             : DEPOSITO, RETIRO E INTERES MENSUAL.  RECIBE EL   *
000900*             : RENGLON DE LA CUENTA Y EL AREA DE PARAMETROS POR
001000*             : LINKAGE, LO ACTUALIZA EN SITIO Y REGRESA EL
001100*             : RESULTADO (EXITOSO/RECHAZADO + MOTIVO).          *
001200* ARCHIVOS    : NINGUNO (SUBPROGRAMA DE MEMORIA)                 *
001300* ACCION (ES) : D=DEPOSITO, W=RETIRO, I=INTERES MENSUAL          *
001400* PROGRAMA(S) : NINGUNO (ES CALLED POR BANCTA01)                 *
001500* INSTALADO   : 11/04/1983                                       *
001600* BPM/RATIONAL: N/A (PRE-BPM)                                    *
001700* NOMBRE      : MOTOR DE REGLAS DE CUENTA                        *
001800*-----------------------------------------------------------------
001900*    HISTORIAL DE CAMBIOS                                        *
002000*    FECHA      INIC  TICKET   DESCRIPCION                       *
002100*    11/04/1983 PEDR  N/A      CREACION ORIGINAL (DEPOSITO/RETIRO)
002200*    23/09/1985 LMCH  CR-0147  SE AGREGA COMISION POR EXCESO DE
002300*                               TRANSACCIONES EN CHECKING (10
002400*                               GRATIS, $2.50 DE AHI EN ADELANTE)
002500*    14/06/1991 LMCH  CR-0398  SE AGREGA LIMITE DE 5 RETIROS
002600*                               MENSUALES EN SAVINGS Y EL MINIMO
002700*                               DE BALANCE DE $100.00
002800*    30/08/1994 RGGD  CR-0511  SE AGREGA ACCION I=INTERES MENSUAL
002900*                               (2% SOBRE SAVINGS CON SALDO > 0)
003000*    22/01/1998 RGGD  Y2K-009  REVISION DE SIGLO, SIN CAMPOS DE
003100*                               FECHA DE 2 DIGITOS EN ESTE PROGRAM
003200*    09/03/2004 JMAL  CR-1042  EL REDONDEO PASA A SER EXPLICITO
003300*                               (ROUNDED) EN TODAS LAS OPERACIONES
003400*    17/11/2011 JMAL  CR-1390  SE ACLARA EL ORDEN DE VALIDACION DE
003500*                               RETIRO EN SAVINGS (MINIMO ANTES DE
003600*                               LIMITE DE 5 RETIROS)
003700*    05/02/2015 JMAL  CR-1471  SE AGREGAN CONTADORES DE LLAMADA
003800*                               POR ACCION (77-LEVEL), PARA
003900*                               CUADRAR CONTRA BANCTA01
004000*    19/08/2015 JMAL  CR-1472  SE AGREGA ACCION X=CIERRE CUENTA.
004100*                               VALIDA QUE EL SALDO ESTE A NO MAS
004200*                               DE $0.01 DE CERO (1500-VALIDA-
004300*                               CIERRE) Y, DE CUMPLIR, TRANSICIONA
004400*                               ACCT-STATUS A CERRADA Y TIMBRA
004500*                               ACCT-FECHA-MTTO (1600-APLICA-
004600*                               CIERRE).  CIERRA LO QUE CR-1390
004700*                               SOLO HABIA ACLARADO EN COMENTARIO
004800*****************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. BANRGL01.
005100 AUTHOR. ERICK RAMIREZ.
005200 INSTALLATION. BANCO - DEPARTAMENTO DE SISTEMAS.
005300 DATE-WRITTEN. 11/04/1983.
005400 DATE-COMPILED.
005500 SECURITY. USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200*-----------------------------------------------------------------
006300*    CONSTANTES DE REGLAS DE NEGOCIO
006400*-----------------------------------------------------------------
006500 01  WKS-CONSTANTES.
006600     05  WKS-COMISION-CHECKING         PIC S9(03)V99 COMP-3
006700                                        VALUE 2.50.
006800     05  WKS-MINIMO-SAVINGS            PIC S9(07)V99 COMP-3
006900                                        VALUE 100.00.
007000     05  WKS-TASA-INTERES              PIC 9(01)V999 COMP-3
007100                                        VALUE 0.020.
007200     05  WKS-TXN-GRATIS-MAX            PIC 9(02) COMP
007300                                        VALUE 10.
007400     05  WKS-RETIROS-SAVINGS-MAX       PIC 9(02) COMP
007500                                        VALUE 5.
007600     05  WKS-MAXIMO-SALDO-CIERRE       PIC S9(03)V99 COMP-3
007700                                        VALUE 0.01.
007800*-----------------------------------------------------------------
007900*    AREAS DE TRABAJO PARA EL CALCULO DE LA VALIDACION
008000*-----------------------------------------------------------------
008100 01  WKS-AREA-TRABAJO.
008200     05  WKS-BALANCE-POTENCIAL         PIC S9(09)V99 COMP-3.
008300     05  WKS-NUEVO-CONTADOR-TXN        PIC 9(05) COMP.
008400     05  WKS-MONTO-INTERES             PIC S9(09)V99 COMP-3.
008500     05  WKS-SW-COBRA-COMISION         PIC X(01)   VALUE 'N'.
008600         88  WKS-COBRA-COMISION             VALUE 'Y'.
008700         88  WKS-NO-COBRA-COMISION          VALUE 'N'.
008800     05  WKS-CIERRE-BALANCE-ABS        PIC S9(09)V99 COMP-3.
008900*-----------------------------------------------------------------
009000*    VISTA DE TRABAJO DEL MONTO EN CURSO (SEPARA EL SIGNO PARA
009100*    LOS DISPLAYS DE AUDITORIA DE ESTE PROGRAMA)
009200*-----------------------------------------------------------------
009300 01  WKS-MONTO-AUDITORIA               PIC S9(09)V99 COMP-3.
009400 01  WKS-MONTO-AUDITORIA-R REDEFINES WKS-MONTO-AUDITORIA.
009500     05  WKS-AUDIT-SIGNO                PIC X(01).
009600     05  WKS-AUDIT-DIGITOS              PIC 9(10)V99.
009700*-----------------------------------------------------------------
009800*    CATALOGO DE MOTIVOS DE RECHAZO (TEXTO FIJO REUTILIZADO POR
009900*    TODAS LAS SECCIONES DE VALIDACION)
010000*-----------------------------------------------------------------
010100 01  WKS-MOTIVOS.
010200     05  WKS-MOTIVO-MONTO-DEPOSITO     PIC X(60)   VALUE
010300         'DEPOSIT AMOUNT MUST BE POSITIVE'.
010400     05  WKS-MOTIVO-MONTO-RETIRO       PIC X(60)   VALUE
010500         'WITHDRAWAL AMOUNT MUST BE POSITIVE'.
010600     05  WKS-MOTIVO-FONDOS             PIC X(60)   VALUE
010700         'INSUFFICIENT FUNDS'.
010800     05  WKS-MOTIVO-MINIMO-SAVINGS     PIC X(60)   VALUE
010900         'WITHDRAWAL WOULD VIOLATE $100.00 MINIMUM BALANCE'.
011000     05  WKS-MOTIVO-LIMITE-RETIROS     PIC X(60)   VALUE
011100         'MONTHLY WITHDRAWAL LIMIT EXCEEDED (MAX 5 WITHDRAWALS)'.
011200     05  WKS-MOTIVO-CIERRE-SALDO       PIC X(60)   VALUE
011300         'ACCOUNT CLOSING REQUIRES BALANCE WITHIN $0.01 OF ZERO'.
011400*-----------------------------------------------------------------
011500*    VISTA DEL CATALOGO DE MOTIVOS COMO TABLA (PARA FUTURAS
011600*    RUTINAS DE BITACORA QUE RECORRAN LOS MOTIVOS POR INDICE)
011700*-----------------------------------------------------------------
011800 01  WKS-MOTIVOS-R REDEFINES WKS-MOTIVOS.
011900     05  WKS-MOTIVO-TABLA OCCURS 6 TIMES PIC X(60).
012000*-----------------------------------------------------------------
012100*    CONTADORES DE LLAMADAS POR ACCION (CR-1471).  SON 77-LEVEL
012200*    PORQUE NO FORMAN GRUPO CON NADA, SOLO ACUMULAN MIENTRAS DURE
012300*    LA CORRIDA DE BANCTA01 (EL SUBPROGRAMA NO SE REINICIALIZA
012400*    ENTRE CALLS DENTRO DE LA MISMA CORRIDA)
012500*-----------------------------------------------------------------
012600 77  WKS-CONTADOR-DEPOSITOS            PIC 9(05) COMP VALUE ZERO.
012700 77  WKS-CONTADOR-RETIROS              PIC 9(05) COMP VALUE ZERO.
012800 77  WKS-CONTADOR-INTERESES            PIC 9(05) COMP VALUE ZERO.
012900 77  WKS-CONTADOR-CIERRES              PIC 9(05) COMP VALUE ZERO.
013000 LINKAGE SECTION.
013100 COPY ACCTMAST.
013200 01  LK-PARM-AREA.
013300     05  LK-ACCION                    PIC X(01).
013400         88  LK-ACCION-DEPOSITO            VALUE 'D'.
013500         88  LK-ACCION-RETIRO              VALUE 'W'.
013600         88  LK-ACCION-INTERES             VALUE 'I'.
013700         88  LK-ACCION-CIERRE              VALUE 'X'.
013800     05  LK-MONTO                      PIC S9(09)V99 COMP-3.
013900     05  LK-BALANCE-ANTES               PIC S9(09)V99 COMP-3.
014000     05  LK-BALANCE-DESPUES             PIC S9(09)V99 COMP-3.
014100     05  LK-STATUS                     PIC X(01).
014200         88  LK-STATUS-EXITOSO             VALUE 'S'.
014300         88  LK-STATUS-RECHAZADO           VALUE 'F'.
014400     05  LK-RAZON                      PIC X(60).
014500 PROCEDURE DIVISION USING ACCT-RECORD LK-PARM-AREA.
014600 0100-PRINCIPAL SECTION.
014700     MOVE ACCT-BALANCE          TO LK-BALANCE-ANTES
014800     MOVE SPACES                 TO LK-RAZON
014900     SET LK-STATUS-EXITOSO       TO TRUE
015000     EVALUATE TRUE
015100         WHEN LK-ACCION-DEPOSITO
015200             PERFORM 1000-VALIDA-DEPOSITO THRU 1000-E
015300             IF LK-STATUS-EXITOSO
015400                 PERFORM 1100-APLICA-DEPOSITO THRU 1100-E
015500             END-IF
015600         WHEN LK-ACCION-RETIRO
015700             PERFORM 1200-VALIDA-RETIRO THRU 1200-E
015800             IF LK-STATUS-EXITOSO
015900                 PERFORM 1300-APLICA-RETIRO THRU 1300-E
016000             END-IF
016100         WHEN LK-ACCION-INTERES
016200             PERFORM 1400-APLICA-INTERES THRU 1400-E
016300         WHEN LK-ACCION-CIERRE
016400             PERFORM 1500-VALIDA-CIERRE THRU 1500-E
016500             IF LK-STATUS-EXITOSO
016600                 PERFORM 1600-APLICA-CIERRE THRU 1600-E
016700             END-IF
016800     END-EVALUATE
016900     MOVE ACCT-BALANCE          TO LK-BALANCE-DESPUES.
017000 0100-E. EXIT PROGRAM.
017100*-----------------------------------------------------------------
017200*    VALIDA-DEPOSITO -- EL MONTO DEBE SER MAYOR A CERO
017300*-----------------------------------------------------------------
017400 1000-VALIDA-DEPOSITO SECTION.
017500     IF LK-MONTO NOT > 0
017600         SET LK-STATUS-RECHAZADO  TO TRUE
017700         MOVE WKS-MOTIVO-MONTO-DEPOSITO TO LK-RAZON
017800     END-IF.
017900 1000-E. EXIT.
018000*-----------------------------------------------------------------
018100*    APLICA-DEPOSITO -- SUMA EL MONTO, SUMA EL CONTADOR MENSUAL
018200*    Y COBRA LA COMISION DE CHECKING SI ESTA ES LA TRANSACCION
018300*    NUMERO 11 O MAYOR DEL MES (CR-0147)
018400*-----------------------------------------------------------------
018500 1100-APLICA-DEPOSITO SECTION.
018600     ADD 1 TO WKS-CONTADOR-DEPOSITOS
018700     ADD LK-MONTO TO ACCT-BALANCE ROUNDED
018800     ADD 1 TO ACCT-MONTHLY-TXN-COUNT
018900     SET WKS-NO-COBRA-COMISION TO TRUE
019000     IF ACCT-TYPE-CHECKING
019100        AND ACCT-MONTHLY-TXN-COUNT > WKS-TXN-GRATIS-MAX
019200         SET WKS-COBRA-COMISION TO TRUE
019300     END-IF
019400     IF WKS-COBRA-COMISION
019500         SUBTRACT WKS-COMISION-CHECKING FROM ACCT-BALANCE ROUNDED
019600     END-IF.
019700 1100-E. EXIT.
019800*-----------------------------------------------------------------
019900*    VALIDA-RETIRO -- EN ESTE ORDEN: MONTO POSITIVO, FONDOS
020000*    SUFICIENTES (CONSIDERANDO LA COMISION DE CHECKING SI ESTA
020100*    TRANSACCION LA CAUSA), MINIMO DE SAVINGS Y POR ULTIMO EL
020200*    LIMITE DE 5 RETIROS MENSUALES DE SAVINGS (CR-1390)
020300*-----------------------------------------------------------------
020400 1200-VALIDA-RETIRO SECTION.
020500     IF LK-MONTO NOT > 0
020600         SET LK-STATUS-RECHAZADO  TO TRUE
020700         MOVE WKS-MOTIVO-MONTO-RETIRO TO LK-RAZON
020800         GO TO 1200-E
020900     END-IF
021000     COMPUTE WKS-BALANCE-POTENCIAL ROUNDED =
021100             ACCT-BALANCE - LK-MONTO
021200     ADD 1 TO ACCT-MONTHLY-TXN-COUNT GIVING WKS-NUEVO-CONTADOR-TXN
021300     SET WKS-NO-COBRA-COMISION TO TRUE
021400     IF ACCT-TYPE-CHECKING
021500        AND WKS-NUEVO-CONTADOR-TXN > WKS-TXN-GRATIS-MAX
021600         SET WKS-COBRA-COMISION TO TRUE
021700         SUBTRACT WKS-COMISION-CHECKING FROM WKS-BALANCE-POTENCIAL
021800                  ROUNDED
021900     END-IF
022000     IF WKS-BALANCE-POTENCIAL < 0
022100         SET LK-STATUS-RECHAZADO  TO TRUE
022200         MOVE WKS-MOTIVO-FONDOS   TO LK-RAZON
022300         GO TO 1200-E
022400     END-IF
022500     IF ACCT-TYPE-SAVINGS
022600         IF WKS-BALANCE-POTENCIAL < WKS-MINIMO-SAVINGS
022700             SET LK-STATUS-RECHAZADO  TO TRUE
022800             MOVE WKS-MOTIVO-MINIMO-SAVINGS TO LK-RAZON
022900             GO TO 1200-E
023000         END-IF
023100         IF ACCT-MONTHLY-WD-COUNT NOT < WKS-RETIROS-SAVINGS-MAX
023200             SET LK-STATUS-RECHAZADO  TO TRUE
023300             MOVE WKS-MOTIVO-LIMITE-RETIROS TO LK-RAZON
023400             GO TO 1200-E
023500         END-IF
023600     END-IF.
023700 1200-E. EXIT.
023800*-----------------------------------------------------------------
023900*    APLICA-RETIRO -- RESTA EL MONTO, SUMA LOS CONTADORES Y
024000*    COBRA LA COMISION DE CHECKING CUANDO APLIQUE
024100*-----------------------------------------------------------------
024200 1300-APLICA-RETIRO SECTION.
024300     ADD 1 TO WKS-CONTADOR-RETIROS
024400     SUBTRACT LK-MONTO FROM ACCT-BALANCE ROUNDED
024500     ADD 1 TO ACCT-MONTHLY-TXN-COUNT
024600     IF ACCT-TYPE-SAVINGS
024700         ADD 1 TO ACCT-MONTHLY-WD-COUNT
024800     END-IF
024900     IF ACCT-TYPE-CHECKING
025000        AND ACCT-MONTHLY-TXN-COUNT > WKS-TXN-GRATIS-MAX
025100         SUBTRACT WKS-COMISION-CHECKING FROM ACCT-BALANCE ROUNDED
025200     END-IF.
025300 1300-E. EXIT.
025400*-----------------------------------------------------------------
025500*    APLICA-INTERES -- SOLO SAVINGS CON SALDO MAYOR A CERO, 2%
025600*    SIMPLE, NO ACUMULATIVO DENTRO DE LA MISMA CORRIDA (CR-0511)
025700*-----------------------------------------------------------------
025800 1400-APLICA-INTERES SECTION.
025900     ADD 1 TO WKS-CONTADOR-INTERESES
026000     MOVE 'S' TO LK-STATUS
026100     IF ACCT-TYPE-SAVINGS AND ACCT-BALANCE > 0
026200         COMPUTE WKS-MONTO-INTERES ROUNDED =
026300                 ACCT-BALANCE * WKS-TASA-INTERES
026400         ADD WKS-MONTO-INTERES TO ACCT-BALANCE ROUNDED
026500         MOVE WKS-MONTO-INTERES TO LK-MONTO
026600     ELSE
026700         MOVE 0 TO LK-MONTO
026800     END-IF.
026900 1400-E. EXIT.
027000*-----------------------------------------------------------------
027100*    VALIDA-CIERRE -- EL CIERRE SOLO SE PERMITE CUANDO EL SALDO
027200*    ESTA A NO MAS DE $0.01 DE CERO (VALOR ABSOLUTO).  NO SE USA
027300*    FUNCTION ABS; EL SIGNO SE ELIMINA A MANO (CR-1472)
027400*-----------------------------------------------------------------
027500 1500-VALIDA-CIERRE SECTION.
027600     IF ACCT-BALANCE < 0
027700         COMPUTE WKS-CIERRE-BALANCE-ABS = ACCT-BALANCE * -1
027800     ELSE
027900         MOVE ACCT-BALANCE TO WKS-CIERRE-BALANCE-ABS
028000     END-IF
028100     IF WKS-CIERRE-BALANCE-ABS > WKS-MAXIMO-SALDO-CIERRE
028200         SET LK-STATUS-RECHAZADO  TO TRUE
028300         MOVE WKS-MOTIVO-CIERRE-SALDO TO LK-RAZON
028400     END-IF.
028500 1500-E. EXIT.
028600*-----------------------------------------------------------------
028700*    APLICA-CIERRE -- CAMBIA EL STATUS DE LA CUENTA A CERRADA Y
028800*    TIMBRA LA FECHA DE MANTENIMIENTO.  NO HAY MONTO QUE POSTEAR
028900*    (CR-1472)
029000*-----------------------------------------------------------------
029100 1600-APLICA-CIERRE SECTION.
029200     ADD 1 TO WKS-CONTADOR-CIERRES
029300     SET ACCT-STATUS-CERRADA TO TRUE
029400     ACCEPT ACCT-FECHA-MTTO FROM DATE YYYYMMDD
029500     MOVE 0 TO LK-MONTO.
029600 1600-E. EXIT.
